000100*****************************************************************
000200*  PROGRAMME......: 7-NOTATION
000300*  OBJET..........: NOTATION DES SECTEURS D'INVESTISSEMENT
000400*                    IMMOBILIER - CALCUL DES NOTES PAR CRITERE,
000500*                    NOTE COMPOSITE, GRADE, RAPPORT DETAILLE PAR
000600*                    SECTEUR ET COMPARATIF MULTI-SECTEURS TRIE.
000700*****************************************************************
000800 IDENTIFICATION DIVISION.
000900 PROGRAM-ID. 7-NOTATION.
001000 AUTHOR. F. LACAZE.
001100 INSTALLATION. SERVICE ETUDES IMMOBILIERES - DGFIP.
001200 DATE-WRITTEN. 14/05/1991.
001300 DATE-COMPILED.
001400 SECURITY. DIFFUSION RESTREINTE - USAGE INTERNE DGFIP.
001500*****************************************************************
001600*  JOURNAL DES MODIFICATIONS
001700*-----------------------------------------------------------------
001800*  14/05/1991  FL  ECRITURE INITIALE DU PROGRAMME. REPREND LA
001900*              FL  STRUCTURE DU LOT COMMUNES/DEPTS/REGIONS POUR
002000*              FL  NOTER LES SECTEURS D'INVESTISSEMENT SUIVANT
002100*              FL  LES 5 CRITERES DEMANDES PAR LE BUREAU ETUDES.
002200*  22/05/1991  FL  AJOUT DU CONTROLE DE SOMME DES POIDS (DOIT
002300*              FL  FAIRE 1.00 A 0.01 PRES) - REQUETE BUREAU B2.
002400*  03/09/1991  FL  CORRECTION DU BAREME OFFRE : LE PALIER 5.0-8.0
002500*              FL  UTILISAIT 25/3 ARRONDI, REMPLACE PAR LA
002600*              FL  CONSTANTE 8.33 FOURNIE PAR LES ETUDES.
002700*  19/02/1992  SB  AJOUT DE LA SECTION ALERTES (SIGNALE LES
002800*              SB  CRITERES SOUS LE SEUIL DE 60) - DEMANDE DI-204.
002900*  11/06/1993  SB  AJOUT DU RAPPORT COMPARATIF MULTI-SECTEURS
003000*              SB  TRIE PAR NOTE COMPOSITE DECROISSANTE (DI-311).
003100*  07/12/1993  SB  CUMUL DES SECTEURS PAR BANDE DE GRADE EN PIED
003200*              SB  DE RAPPORT COMPARATIF - DEMANDE DI-318.
003300*  25/04/1994  DC  REPRISE DU TRI (BULLE STABLE) APRES ANOMALIE
003400*              DC  SUR EGALITE DE NOTE COMPOSITE - INCIDENT 94-07.
003500*  16/01/1995  DC  AJOUT ENTETE DE RUN AVEC DATE DE TRAITEMENT.
003600*  30/08/1996  DC  REVUE DU BAREME VACANCE - CONSTANTE 16.67
003700*              DC  CONFIRMEE PAR LES ETUDES (INCIDENT 96-51).
003800*  14/11/1998  AV  PASSAGE AN 2000 : CHAMP DATE DE TRAITEMENT
003900*              AV  EXAMINE. SUR 2 POSITIONS (AAMMJJ), LE BUREAU
004000*              AV  ETUDES CONFIRME QUE SEULE LA DATE DU JOUR EST
004100*              AV  AFFICHEE EN ENTETE, AUCUN CALCUL DE DUREE
004200*              AV  N'EN DEPEND. CHAMP CONSERVE EN L'ETAT - VISA
004300*              AV  CELLULE AN2000 DU 14/11/1998.
004400*  09/03/1999  AV  CONTROLE FINAL AN 2000 - RAS - INCIDENT 99-02.
004500*  21/05/2001  DC  AJOUT DU COMMUTATEUR UPSI-0 POUR LES RERUNS
004600*              DC  SOMMAIRE SEUL (SANS LE DETAIL PAR SECTEUR) -
004700*              DC  DEMANDE DU BUREAU B2 (GAIN DE PAPIER).
004800*  18/02/2004  AV  CORRECTION ARRONDI DE LA NOTE COMPOSITE, LA
004900*              AV  FONCTION ROUNDED N'ETAIT PAS POSEE SUR LE
005000*              AV  COMPUTE - INCIDENT 2004-033.
005100*  06/07/2005  MR  LONGUEUR DE BARRE EN 0805 CORRIGEE : LE CODE
005200*              MR  PRENAIT LA NOTE BRUTE AU LIEU DE NOTE/5 - LA
005300*              MR  BARRE AFFICHAIT 5 FOIS TROP DE '=' - ANOMALIE
005400*              MR SIGNALEE PAR LE BUREAU ETUDES - INCIDENT
005500*              2005-061.
005600*  19/07/2005  MR  FILLER DE FIN AJOUTE SUR LES GROUPES SANS ZONE
005700*              MR  DE RESERVE (NORME ATELIER) - PAS DE CHANGEMENT
005800*              MR  DE LOGIQUE - DEMANDE DU CONTROLE QUALITE B2.
005900*  20/07/2005  MR  COMMENTAIRES COMPLEMENTAIRES AJOUTES DANS LA
006000*              MR  PROCEDURE DIVISION A LA RELECTURE - AUCUNE
006100*              MR  LOGIQUE MODIFIEE.
006200*  03/08/2005  MR  RELECTURE CROISEE (CONTROLE QUALITE B2) : AJOUT
006300*              MR  DE COMMENTAIRES SUR LES ZONES DE TRAVAIL (FD
006400*              MR  SECTEURS, TABLE DE RESULTATS, ZONES
006500*              D'IMPRESSION)
006600*              MR  ET SUR LES PARAGRAPHES DE TOTALISATION - AUCUNE
006700*              MR  LOGIQUE MODIFIEE.
006800*  10/08/2005  MR  COMPLEMENT DE COMMENTAIRES SUR LES BAREMES DE
006900*              MR  NOTATION (0610 A 0650) ET SUR LE TRI A BULLE
007000*              MR  (1000 A 1030), SUITE A LA MEME RELECTURE -
007100*              AUCUNE
007200*              MR  LOGIQUE MODIFIEE.
007300*****************************************************************
007400 ENVIRONMENT DIVISION.
007500 CONFIGURATION SECTION.
007600 SPECIAL-NAMES.
007700     C01 IS TOP-OF-FORM
007800     CLASS CHIFFRE-SIGNE IS '0' THRU '9' '+' '-'
007900     UPSI-0 ON STATUS IS SW-SOMMAIRE-SEUL
008000            OFF STATUS IS SW-DETAIL-COMPLET.
008100 INPUT-OUTPUT SECTION.
008200 FILE-CONTROL.
008300*    FICHIER D'ENTREE - UN ARTICLE PAR SECTEUR ETUDIE
008400     SELECT FE-SECTEURS ASSIGN TO SECT-IN
008500         ORGANIZATION LINE SEQUENTIAL.
008600*    FICHIER DE SORTIE - RAPPORT DETAIL + COMPARATIF
008700     SELECT FS-NOTATION ASSIGN TO NOTA-OUT
008800         ORGANIZATION LINE SEQUENTIAL.
008900*****************************************************************
009000 DATA DIVISION.
009100 FILE SECTION.
009200*    FICHIER DES SECTEURS A NOTER (UN ARTICLE PAR SECTEUR)
009300 FD  FE-SECTEURS.
009400 01  FE-DATA.
009500*    NOM DU SECTEUR - REPRIS TEL QUEL DANS LES DEUX RAPPORTS.
009600     05 E-Secteur-Nom         PIC X(20).
009700*    TAUX DE CROISSANCE DEMOGRAPHIQUE ANNUEL (PEUT ETRE NEGATIF -
009800*    CHAMP FOURNI SIGNE, SEPARATE, PAR LE FOURNISSEUR DE MARCHE).
009900     05 E-Croissance-Pop      PIC S9(03)V99
010000                              SIGN IS TRAILING SEPARATE CHARACTER.
010100*    VUE ALPHANUMERIQUE POUR LE CONTROLE DE CLASSE CHIFFRE-SIGNE
010200*    EN 0610 (REDEFINES 4/4).
010300     05 E-Croissance-Pop-Car REDEFINES E-Croissance-Pop
010400                              PIC X(06).
010500*    RENDEMENT LOCATIF BRUT ANNUEL EN % - TOUJOURS POSITIF.
010600     05 E-Rendement-Locatif   PIC 9(03)V99.
010700*    TAUX D'OFFRE DE LOGEMENTS NEUFS EN % DU PARC - TOUJOURS
010800*    POSITIF.
010900     05 E-Taux-Offre          PIC 9(03)V99.
011000*    TAUX DE VACANCE LOCATIVE EN % DU PARC - TOUJOURS POSITIF.
011100     05 E-Taux-Vacance        PIC 9(03)V99.
011200*    EFFORT D'ENDETTEMENT HYPOTHECAIRE EN % DU REVENU - TOUJOURS
011300*    POSITIF. DERNIER DES CINQ CRITERES D'ENTREE DE L'ARTICLE.
011400     05 E-Effort-Hypotheque   PIC 9(03)V99.
011500     05 FILLER                PIC X(30).
011600
011700 FD  FS-NOTATION.
011800 01  FS-DATA                  PIC X(132).
011900*****************************************************************
012000 WORKING-STORAGE SECTION.
012100
012200*----------------------------------------------------------------
012300*    FANIONS DE FIN DE FICHIER ET DE CONTROLE
012400*----------------------------------------------------------------
012500 01  WSS-FANIONS.
012600*    FANION DE FIN DE FICHIER SECTEURS - POSITIONNE PAR 0500 A LA
012700*    LECTURE DE LA DERNIERE FIN DE FICHIER, TESTE PAR LA BOUCLE
012800*    PRINCIPALE DE 0100.
012900     05 WSS-FIN-SECTEURS      PIC X(01) VALUE SPACE.
013000         88 FIN-FICHIER-SECTEURS        VALUE HIGH-VALUE.
013100*    FANION DE VALIDITE DE LA SOMME DES POIDS - POSITIONNE PAR
013200*    0300,
013300*    TESTE EN 0100 POUR DECIDER DE L'ARRET OU NON DU RUN (REGLE
013400*    7).
013500     05 WSS-FLAG-POIDS        PIC X(01) VALUE 'N'.
013600         88 POIDS-VALIDES               VALUE 'O'.
013700         88 POIDS-INVALIDES             VALUE 'N'.
013800     05 FILLER                PIC X(10) VALUE SPACES.
013900
014000*----------------------------------------------------------------
014100*    POIDS DE PONDERATION - VALEURS PAR DEFAUT DU BUREAU ETUDES
014200*    (CONSTANTES PROGRAMME, PAS DE SAISIE OPERATEUR POSSIBLE)
014300*----------------------------------------------------------------
014400 01  WSS-POIDS-NOTATION.
014500*    POIDS DE LA CROISSANCE DEMOGRAPHIQUE (25 % - LE PLUS LOURD
014600*    AVEC LE RENDEMENT, CRITERE MOTEUR DE LA DEMANDE LOCATIVE).
014700     05 WSS-POIDS-CROISSANCE  PIC 9V99 VALUE 0.25.
014800*    POIDS DU RENDEMENT LOCATIF (25 %).
014900     05 WSS-POIDS-RENDEMENT   PIC 9V99 VALUE 0.25.
015000*    POIDS DU TAUX D'OFFRE (20 %).
015100     05 WSS-POIDS-OFFRE       PIC 9V99 VALUE 0.20.
015200*    POIDS DU TAUX DE VACANCE (15 %).
015300     05 WSS-POIDS-VACANCE     PIC 9V99 VALUE 0.15.
015400*    POIDS DE L'EFFORT D'ENDETTEMENT (15 % - LE PLUS LEGER,
015500*    CRITERE
015600*    JUGE LE MOINS DISCRIMINANT PAR LE BUREAU ETUDES EN 1991).
015700     05 WSS-POIDS-EFFORT      PIC 9V99 VALUE 0.15.
015800*    SOMME DE CONTROLE DES 5 POIDS CI-DESSUS (DOIT FAIRE 1.00 A
015900*    0.01 PRES - VOIR 0300).
016000     05 WSS-SOMME-POIDS       PIC 9V99 VALUE ZERO.
016100*    VUE EDITEE DE LA SOMME POUR LE MESSAGE D'ERREUR DE 0310.
016200     05 WSS-SOMME-POIDS-ED    PIC 9.99 VALUE ZERO.
016300     05 FILLER                PIC X(08) VALUE SPACES.
016400
016500*    AFFICHAGE DES POIDS EN POURCENTAGE (CALCULE UNE FOIS - 0200)
016600 01  WSS-POIDS-AFFICHES.
016700*    POIDS CROISSANCE, EDITE SUR LA LIGNE DE NOTE DE 0800 (BLOC
016800*    2).
016900     05 WSS-AFF-POIDS-CROISS  PIC Z9.9 VALUE ZERO.
017000*    POIDS RENDEMENT.
017100     05 WSS-AFF-POIDS-RENDT   PIC Z9.9 VALUE ZERO.
017200*    POIDS OFFRE.
017300     05 WSS-AFF-POIDS-OFFRE   PIC Z9.9 VALUE ZERO.
017400*    POIDS VACANCE.
017500     05 WSS-AFF-POIDS-VACAN   PIC Z9.9 VALUE ZERO.
017600*    POIDS EFFORT.
017700     05 WSS-AFF-POIDS-EFFRT   PIC Z9.9 VALUE ZERO.
017800     05 FILLER                PIC X(06) VALUE SPACES.
017900
018000*----------------------------------------------------------------
018100*    NOTES DU SECTEUR COURANT - PRECISION DE CALCUL (4 DECIMALES)
018200*    ET VERSION ARRONDIE A 1 DECIMALE POUR AFFICHAGE/TABLE.
018300*----------------------------------------------------------------
018400 01  WSS-NOTES-CALCUL.
018500*    NOTES NON ARRONDIES (4 DECIMALES) - SERVENT UNIQUEMENT AU
018600*    CALCUL DU COMPOSITE EN 0700, JAMAIS IMPRIMEES TELLES QUELLES.
018700     05 WSS-NOTE-CROISSANCE   PIC S9(03)V9(04) VALUE ZERO.
018800     05 WSS-NOTE-RENDEMENT    PIC S9(03)V9(04) VALUE ZERO.
018900     05 WSS-NOTE-OFFRE        PIC S9(03)V9(04) VALUE ZERO.
019000     05 WSS-NOTE-VACANCE      PIC S9(03)V9(04) VALUE ZERO.
019100     05 WSS-NOTE-EFFORT       PIC S9(03)V9(04) VALUE ZERO.
019200     05 FILLER                PIC X(10) VALUE SPACES.
019300
019400*    NOTES ARRONDIES A 1 DECIMALE (0705) - CELLES-CI SONT
019500*    IMPRIMEES
019600*    ET ACCUMULEES EN TABLE (0900).
019700 01  WSS-NOTES-AFFICHEES.
019800     05 WSS-AFF-CROISSANCE    PIC 9(03)V9 VALUE ZERO.
019900     05 WSS-AFF-RENDEMENT     PIC 9(03)V9 VALUE ZERO.
020000     05 WSS-AFF-OFFRE         PIC 9(03)V9 VALUE ZERO.
020100     05 WSS-AFF-VACANCE       PIC 9(03)V9 VALUE ZERO.
020200     05 WSS-AFF-EFFORT        PIC 9(03)V9 VALUE ZERO.
020300     05 FILLER                PIC X(10) VALUE SPACES.
020400
020500*    RESULTAT FINAL DU SECTEUR COURANT : NOTE COMPOSITE (0700),
020600*    CODE ET LIBELLE DE GRADE (0750), TEXTE DE CONSEIL (0760).
020700 01  WSS-COMPOSITE-ET-GRADE.
020800     05 WSS-COMPOSITE         PIC 9(03)V99 VALUE ZERO.
020900     05 WSS-NOTE-CODE         PIC X(01) VALUE SPACE.
021000     05 WSS-NOTE-LETTRE       PIC X(18) VALUE SPACES.
021100     05 WSS-CONSEIL           PIC X(76) VALUE SPACES.
021200     05 FILLER                PIC X(06) VALUE SPACES.
021300
021400*    TEXTES DE RECOMMANDATION - UN PAR BANDE DE GRADE (REGLE 9)
021500 01  WSS-TEXTES-CONSEIL.
021600*    BANDE S (COMPOSITE >= 85).
021700     05 WSS-CONSEIL-S  PIC X(76) VALUE
021800 '[STRONG BUY] Area shows excellent performance with high invest
021900-    'ment value'.
022000*    BANDE A (COMPOSITE >= 75).
022100     05 WSS-CONSEIL-A  PIC X(76) VALUE
022200 '[BUY] Area shows good performance, worth serious consideration'.
022300*    BANDE B (COMPOSITE >= 65).
022400     05 WSS-CONSEIL-B  PIC X(76) VALUE
022500 '[HOLD] Area shows above average performance, further analysis
022600-    ' recommended'.
022700*    BANDE C (COMPOSITE >= 50).
022800     05 WSS-CONSEIL-C  PIC X(76) VALUE
022900 '[CAUTION] Area shows average performance, careful risk assessm
023000-    'ent needed'.
023100*    BANDE D (COMPOSITE < 50).
023200     05 WSS-CONSEIL-D  PIC X(76) VALUE
023300 '[AVOID] Area shows weak performance, consider other locations'.
023400     05 FILLER                PIC X(06) VALUE SPACES.
023500
023600*----------------------------------------------------------------
023700*    LIBELLES ET ICONES DES 5 CRITERES - ORDRE FIXE (REGLE REPORT)
023800*----------------------------------------------------------------
023900 01  WSS-LIBELLES-CRITERES.
024000*    ICONE COURTE ET LIBELLE LONG DU CRITERE 1 (CROISSANCE).
024100     05 WSS-ICONE-CROISSANCE  PIC X(06) VALUE 'DEMAND'.
024200     05 WSS-LIBEL-CROISSANCE  PIC X(20) VALUE 'Population Growth'.
024300*    CRITERE 2 (RENDEMENT).
024400     05 WSS-ICONE-RENDEMENT   PIC X(06) VALUE 'RETURN'.
024500     05 WSS-LIBEL-RENDEMENT   PIC X(20) VALUE 'Rental Yield'.
024600*    CRITERE 3 (OFFRE).
024700     05 WSS-ICONE-OFFRE       PIC X(06) VALUE 'SUPPLY'.
024800     05 WSS-LIBEL-OFFRE       PIC X(20) VALUE 'Supply Ratio'.
024900*    CRITERE 4 (VACANCE).
025000     05 WSS-ICONE-VACANCE     PIC X(06) VALUE 'STABLE'.
025100     05 WSS-LIBEL-VACANCE     PIC X(20) VALUE 'Vacancy Rate'.
025200*    CRITERE 5 (EFFORT).
025300     05 WSS-ICONE-EFFORT      PIC X(06) VALUE 'AFFORD'.
025400     05 WSS-LIBEL-EFFORT      PIC X(20) VALUE 'Mortgage Stress'.
025500     05 FILLER                PIC X(06) VALUE SPACES.
025600
025700*----------------------------------------------------------------
025800*    DATE DE TRAITEMENT - ENTETE DE RUN (REDEFINES 1/4)
025900*----------------------------------------------------------------
026000 01  WSS-DATE-TRAITEMENT.
026100     05 WSS-DATE-AAMMJJ       PIC 9(06) VALUE ZERO.
026200     05 FILLER                PIC X(04) VALUE SPACES.
026300*    VUE ECLATEE AA/MM/JJ - GABARIT PLUS PETIT QUE LE CHAMP DE
026400*    BASE CI-DESSUS (FILLER NON REPRIS, C'EST SANS CONSEQUENCE).
026500 01  WSS-DATE-TRAITEMENT-R REDEFINES WSS-DATE-TRAITEMENT.
026600     05 WSS-DATE-AA           PIC 9(02).
026700     05 WSS-DATE-MM           PIC 9(02).
026800     05 WSS-DATE-JJ           PIC 9(02).
026900
027000*----------------------------------------------------------------
027100*    COMPTEURS DE CONTROLE EN PIED DE COMPARATIF (REDEFINES 2/4)
027200*----------------------------------------------------------------
027300 01  WSS-CTRL-GRADES.
027400*    COMPTEUR DU GRADE S - INCREMENTE EN 1120, IMPRIME EN 1160.
027500     05 WSS-CTRL-GRADE-S      PIC 9(03) COMP VALUE ZERO.
027600*    COMPTEUR DU GRADE A.
027700     05 WSS-CTRL-GRADE-A      PIC 9(03) COMP VALUE ZERO.
027800*    COMPTEUR DU GRADE B.
027900     05 WSS-CTRL-GRADE-B      PIC 9(03) COMP VALUE ZERO.
028000*    COMPTEUR DU GRADE C.
028100     05 WSS-CTRL-GRADE-C      PIC 9(03) COMP VALUE ZERO.
028200*    COMPTEUR DU GRADE D - DERNIER DES CINQ GRADES.
028300     05 WSS-CTRL-GRADE-D      PIC 9(03) COMP VALUE ZERO.
028400     05 FILLER                PIC X(05) VALUE SPACES.
028500*    VUE TABLE (BOUCLE 1160) - NE REPREND QUE LES 5 COMPTEURS,
028600*    DANS
028700*    LE MEME ORDRE S/A/B/C/D QUE LA VUE NOMMEE CI-DESSUS.
028800 01  WSS-CTRL-GRADES-TAB REDEFINES WSS-CTRL-GRADES.
028900     05 WSS-CPT-GRADE OCCURS 5 TIMES PIC 9(03) COMP.
029000
029100*----------------------------------------------------------------
029200*    LETTRES DE GRADE - VUE TABLE POUR LA BOUCLE DE TOTAUX
029300*    (REDEFINES 3/4)
029400*----------------------------------------------------------------
029500 01  WSS-GRADE-LETTRES-NOMMEES.
029600*    LES CINQ LETTRES DE GRADE DANS L'ORDRE DU BAREME DE 0750,
029700*    DU MEILLEUR (S) AU PLUS FAIBLE (D).
029800     05 WSS-LETTRE-S           PIC X(01) VALUE 'S'.
029900     05 WSS-LETTRE-A           PIC X(01) VALUE 'A'.
030000     05 WSS-LETTRE-B           PIC X(01) VALUE 'B'.
030100     05 WSS-LETTRE-C           PIC X(01) VALUE 'C'.
030200     05 WSS-LETTRE-D           PIC X(01) VALUE 'D'.
030300     05 FILLER                 PIC X(05) VALUE SPACES.
030400*    VUE TABLE (BOUCLE 1160) - NE REPREND QUE LES 5 LETTRES.
030500 01  WSS-GRADE-LETTRES-TAB REDEFINES WSS-GRADE-LETTRES-NOMMEES.
030600     05 WSS-LETTRE OCCURS 5 TIMES PIC X(01).
030700
030800*    NOTE - La 4eme REDEFINES (vue alphanumerique du taux de
030900*    croissance pour le controle de classe CHIFFRE-SIGNE) est
031000*    posee directement dans la FD FE-SECTEURS ci-dessus
031100*    (E-Croissance-Pop-Car).
031200
031300*----------------------------------------------------------------
031400*    ZONE DE TRACE DE LA BARRE DE NOTATION (1 '=' POUR 5 POINTS)
031500*----------------------------------------------------------------
031600 01  WSS-ZONE-BARRE.
031700*    20 CASES MAXI (NOTE MAXI 100, 1 CASE PAR TRANCHE DE 5 POINTS
031800*    -
031900*    VOIR 0805/0806).
032000     05 WSS-BARRE-CASE OCCURS 20 TIMES PIC X(01).
032100     05 FILLER                 PIC X(05) VALUE SPACES.
032200*    NOMBRE DE CASES A NOIRCIR POUR LA DIMENSION COURANTE (0805).
032300 77  WSS-BARRE-LONGUEUR        PIC 9(02) COMP VALUE ZERO.
032400*    INDICE DE PARCOURS DES 20 CASES (0806).
032500 77  WSS-IDX-BARRE              PIC 9(02) COMP VALUE ZERO.
032600
032700*----------------------------------------------------------------
032800*    COMPTEURS ET INDICES DIVERS (TOUS BINAIRES - NORME CENTRE)
032900*----------------------------------------------------------------
033000*    NOMBRE TOTAL DE SECTEURS LUS DANS CE PASSAGE (0900, PIED
033100*    1150).
033200 77  WSS-NB-SECTEURS            PIC 9(03) COMP VALUE ZERO.
033300*    INDICE DE PARCOURS DE LA TABLE POUR L'IMPRESSION COMPARATIVE
033400*    (1100).
033500 77  WSS-IDX-IMPR                PIC 9(03) COMP VALUE ZERO.
033600*    INDICE DE PARCOURS DES 5 GRADES EN PIED DE COMPARATIF (1150).
033700 77  WSS-IDX-GRD                 PIC 9(02) COMP VALUE ZERO.
033800*    BORNE COURANTE DU TRI A BULLE - DECROIT D'UNE PASSE A L'AUTRE
033900*    (1000/1010).
034000 77  WSS-I                       PIC 9(03) COMP VALUE ZERO.
034100*    INDICE DE COMPARAISON DE PAIRES DANS UNE PASSE DE TRI (1010).
034200 77  WSS-J                       PIC 9(03) COMP VALUE ZERO.
034300
034400*----------------------------------------------------------------
034500*    TABLE DE TRAVAIL DES RESULTATS - 1 LIGNE PAR SECTEUR LU
034600*    (CAPACITE 100 SECTEURS PAR PASSAGE - BORNE DU CAHIER DES
034700*    CHARGES ETUDES)
034800*----------------------------------------------------------------
034900 01  WSS-TABLE-SECTEURS.
035000     05 T-LIGNE-SECTEUR OCCURS 100 TIMES.
035100*       NOM DU SECTEUR, REPRIS DE E-SECTEUR-NOM EN 0900.
035200        10 T-NOM               PIC X(20).
035300*       NOTE COMPOSITE DU SECTEUR - CLE DE TRI DE 1020 (ORDRE
035400*       DECROISSANT).
035500        10 T-COMPOSITE         PIC 9(03)V99.
035600*       LIBELLE DE GRADE ("STRONG BUY" ... "AVOID").
035700        10 T-NOTE-LETTRE       PIC X(18).
035800*       CODE DE GRADE D'UNE LETTRE (S/A/B/C/D) - UTILISE PAR 1120
035900*       POUR CUMULER LES COMPTEURS WSS-CTRL-GRADE-*.
036000        10 T-NOTE-CODE         PIC X(01).
036100*       LES CINQ NOTES ARRONDIES PAR DIMENSION, DANS L'ORDRE FIXE
036200*       DU RAPPORT (CROISSANCE, RENDEMENT, OFFRE, VACANCE,
036300*       EFFORT),
036400*       REPRISES DANS LE RAPPORT COMPARATIF PAR 1110.
036500        10 T-NOTE-CROISSANCE   PIC 9(03)V9.
036600        10 T-NOTE-RENDEMENT    PIC 9(03)V9.
036700        10 T-NOTE-OFFRE        PIC 9(03)V9.
036800        10 T-NOTE-VACANCE      PIC 9(03)V9.
036900        10 T-NOTE-EFFORT       PIC 9(03)V9.
037000        10 FILLER              PIC X(05) VALUE SPACES.
037100
037200*    ZONE DE PERMUTATION DU TRI A BULLE (MEME GABARIT QUE LIGNE,
037300*    FILLER INCLUS, POUR QUE LE MOVE DE GROUPE EN 1030 SOIT EXACT)
037400 01  WSS-LIGNE-TEMP.
037500*    CHAMPS MIROIRS DE T-LIGNE-SECTEUR, MEME ORDRE ET MEME GABARIT
037600*    -
037700*    SEUL LE PREFIXE TMP- CHANGE, POUR LA PERMUTATION PAR MOVE DE
037800*    GROUPE EN 1030-ECHANGER-LIGNES.
037900     05 TMP-NOM               PIC X(20).
038000     05 TMP-COMPOSITE         PIC 9(03)V99.
038100     05 TMP-NOTE-LETTRE       PIC X(18).
038200     05 TMP-NOTE-CODE         PIC X(01).
038300     05 TMP-NOTE-CROISSANCE   PIC 9(03)V9.
038400     05 TMP-NOTE-RENDEMENT    PIC 9(03)V9.
038500     05 TMP-NOTE-OFFRE        PIC 9(03)V9.
038600     05 TMP-NOTE-VACANCE      PIC 9(03)V9.
038700     05 TMP-NOTE-EFFORT       PIC 9(03)V9.
038800     05 FILLER                PIC X(05) VALUE SPACES.
038900
039000*----------------------------------------------------------------
039100*    ZONES D'IMPRESSION (UNE 01-LIGNE PAR TYPE DE LIGNE ECRITE)
039200*----------------------------------------------------------------
039300 01  WSS-AFFICHAGE.
039400*    LIGNE BLANCHE (UTILISEE PARTOUT POUR L'AERATION DU RAPPORT).
039500     05 LIG-VIDE               PIC X(01) VALUE SPACE.
039600
039700*    LIGNE DE SEPARATION (FILET DE '=') ENTRE LES BLOCS D'UN MEME
039800*    SECTEUR ET ENTRE LES SECTEURS.
039900     05 LIG-SEPARATEUR         PIC X(60) VALUE ALL '='.
040000
040100*    BANDEAU D'ENTETE IMPRIME UNE SEULE FOIS EN DEBUT DE RUN AVEC
040200*    LA DATE DU JOUR (VOIR 0410 ET LA REDEFINES
040300*    WSS-DATE-TRAITEMENT-R).
040400     05 LIG-ENTETE-GENERALE.
040500        10 FILLER              PIC X(34)
040600           VALUE 'PROPERTY INVESTMENT AREA SCORING -'.
040700        10 FILLER              PIC X(09) VALUE ' RUN OF  '.
040800        10 ENT-JJ               PIC 99.
040900        10 FILLER              PIC X(01) VALUE '/'.
041000        10 ENT-MM               PIC 99.
041100        10 FILLER              PIC X(01) VALUE '/'.
041200        10 ENT-AA               PIC 99.
041300
041400*    TITRE DE CHAQUE RAPPORT DE DETAIL SECTEUR, AVEC LE NOM REPRIS
041500*    DE L'ARTICLE D'ENTREE.
041600     05 LIG-TITRE-SECTEUR.
041700        10 FILLER              PIC X(40)
041800           VALUE 'Property Investment Assessment Report -'.
041900        10 FILLER              PIC X(01) VALUE SPACE.
042000        10 TITRE-NOM            PIC X(20).
042100
042200     05 LIG-ENTETE-DONNEES     PIC X(30)
042300        VALUE '[Raw Data]'.
042400
042500*    UNE LIGNE DE DONNEE BRUTE (ICONE, LIBELLE, VALEUR EN %) -
042600*    IMPRIMEE 5 FOIS PAR SECTEUR, UNE PAR CRITERE (BLOC 1 DE
042700*    0800).
042800     05 LIG-DONNEE-BRUTE.
042900*       RETRAIT DE 2 POSITIONS PUIS ICONE ENTRE CROCHETS.
043000        10 FILLER              PIC X(02) VALUE SPACES.
043100        10 FILLER              PIC X(01) VALUE '['.
043200        10 DB-ICONE             PIC X(06).
043300        10 FILLER              PIC X(02) VALUE '] '.
043400*       LIBELLE LONG DU CRITERE PUIS VALEUR BRUTE EN %.
043500        10 DB-LIBELLE           PIC X(20).
043600        10 FILLER              PIC X(02) VALUE ': '.
043700        10 DB-VALEUR            PIC ZZ9.99.
043800        10 FILLER              PIC X(01) VALUE '%'.
043900
044000     05 LIG-ENTETE-NOTES       PIC X(40)
044100        VALUE '[Dimension Scores] (0-100 scale)'.
044200
044300*    UNE LIGNE DE NOTE PAR CRITERE (ICONE, LIBELLE, NOTE, POIDS EN
044400*    % ET BARRE GRAPHIQUE) - IMPRIMEE 5 FOIS (BLOC 2 DE 0800).
044500     05 LIG-NOTE-DIMENSION.
044600*       ICONE ET LIBELLE DU CRITERE.
044700        10 FILLER              PIC X(02) VALUE SPACES.
044800        10 FILLER              PIC X(01) VALUE '['.
044900        10 ND-ICONE             PIC X(06).
045000        10 FILLER              PIC X(02) VALUE '] '.
045100        10 ND-LIBELLE           PIC X(20).
045200        10 FILLER              PIC X(02) VALUE ': '.
045300*       NOTE ARRONDIE SUR 100 PUIS POIDS DE PONDERATION EN %.
045400        10 ND-NOTE              PIC ZZ9.9.
045500        10 FILLER              PIC X(09) VALUE ' (weight '.
045600        10 ND-POIDS             PIC Z9.9.
045700        10 FILLER              PIC X(03) VALUE '%) '.
045800*       BARRE GRAPHIQUE DE 20 CASES (0805/0806).
045900        10 ND-BARRE             PIC X(20).
046000
046100     05 LIG-ENTETE-BILAN       PIC X(30)
046200        VALUE '[Overall Assessment]'.
046300
046400*    NOTE COMPOSITE SUR 100 (BLOC 3 DE 0800).
046500     05 LIG-COMPOSITE.
046600        10 FILLER              PIC X(18)
046700           VALUE '  Composite Score:'.
046800        10 FILLER              PIC X(01) VALUE SPACE.
046900        10 CMP-VALEUR           PIC ZZ9.99.
047000        10 FILLER              PIC X(06) VALUE ' / 100'.
047100
047200*    GRADE LETTRE LONG (BLOC 3 DE 0800).
047300     05 LIG-GRADE.
047400        10 FILLER              PIC X(19)
047500           VALUE '  Investment Grade:'.
047600        10 FILLER              PIC X(01) VALUE SPACE.
047700        10 GRD-VALEUR           PIC X(18).
047800
047900     05 LIG-ENTETE-CONSEIL     PIC X(30)
048000        VALUE '[Investment Recommendation]'.
048100
048200*    TEXTE DE RECOMMANDATION LONG, REPRIS DE WSS-TEXTES-CONSEIL
048300*    (BLOC 4 DE 0800).
048400     05 LIG-CONSEIL.
048500        10 FILLER              PIC X(02) VALUE SPACES.
048600        10 CNS-TEXTE            PIC X(76).
048700
048800     05 LIG-ENTETE-ALERTE      PIC X(50)
048900        VALUE '  [ATTENTION] Areas requiring attention:'.
049000
049100*    UNE LIGNE D'ALERTE PAR CRITERE SOUS LE SEUIL DE 60 (BLOC 5 DE
049200*    0800, PARAGRAPHE 0810 - REGLE 10).
049300     05 LIG-ALERTE-DETAIL.
049400        10 FILLER              PIC X(05) VALUE SPACES.
049500        10 FILLER              PIC X(02) VALUE '- '.
049600        10 ALR-LIBELLE          PIC X(20).
049700        10 FILLER              PIC X(02) VALUE ': '.
049800        10 FILLER              PIC X(11) VALUE 'Low score ('.
049900        10 ALR-NOTE             PIC ZZ9.9.
050000        10 FILLER              PIC X(01) VALUE ')'.
050100
050200     05 LIG-COMPARATIF-TITRE   PIC X(40)
050300        VALUE 'Multi-Area Investment Comparison'.
050400
050500*    ENTETE DE COLONNES DU COMPARATIF (1100).
050600     05 LIG-COMPARATIF-ENTETE.
050700        10 FILLER              PIC X(23) VALUE 'Area'.
050800        10 FILLER              PIC X(11) VALUE 'Composite'.
050900        10 FILLER              PIC X(20) VALUE 'Grade'.
051000        10 FILLER              PIC X(07) VALUE 'PopGr'.
051100        10 FILLER              PIC X(07) VALUE 'Yield'.
051200        10 FILLER              PIC X(07) VALUE 'Suppl'.
051300        10 FILLER              PIC X(07) VALUE 'Vacan  '.
051400        10 FILLER              PIC X(05) VALUE 'Mortg'.
051500
051600*    UNE LIGNE DU COMPARATIF PAR SECTEUR, DANS L'ORDRE TRIE
051700*    (1110).
051800     05 LIG-COMPARATIF-LIGNE.
051900*       NOM DU SECTEUR PUIS SON COMPOSITE ET SON GRADE LONG.
052000        10 CMP-NOM              PIC X(20).
052100        10 FILLER              PIC X(03) VALUE SPACES.
052200        10 CMP-COMP             PIC ZZ9.99.
052300        10 FILLER              PIC X(03) VALUE SPACES.
052400        10 CMP-GRADE            PIC X(18).
052500*       LES CINQ NOTES DE DIMENSION DANS L'ORDRE DU BAREME.
052600        10 FILLER              PIC X(02) VALUE SPACES.
052700        10 CMP-POPGR            PIC ZZ9.9.
052800        10 FILLER              PIC X(02) VALUE SPACES.
052900        10 CMP-YIELD            PIC ZZ9.9.
053000        10 FILLER              PIC X(02) VALUE SPACES.
053100        10 CMP-SUPPL            PIC ZZ9.9.
053200        10 FILLER              PIC X(02) VALUE SPACES.
053300        10 CMP-VACAN            PIC ZZ9.9.
053400        10 FILLER              PIC X(02) VALUE SPACES.
053500        10 CMP-MORTG            PIC ZZ9.9.
053600
053700*    LIGNE DE TOTAL DU NOMBRE DE SECTEURS (1150).
053800     05 LIG-TOTAL-SECTEURS.
053900        10 FILLER              PIC X(26)
054000           VALUE '  Total areas processed : '.
054100        10 TOT-NB-SECTEURS       PIC ZZ9.
054200
054300*    LIGNE DE TOTAL PAR GRADE, IMPRIMEE 5 FOIS (1160).
054400     05 LIG-TOTAL-GRADE.
054500        10 FILLER              PIC X(08) VALUE '  Grade '.
054600        10 LGR-LETTRE            PIC X(01).
054700        10 FILLER              PIC X(03) VALUE ' : '.
054800        10 LGR-COMPTE            PIC ZZ9.
054900*****************************************************************
055000 PROCEDURE DIVISION.
055100
055200*
055300*-----------------------------------------------------------------
055400*    PARAGRAPHE PILOTE - ENCHAINE LES GRANDES ETAPES DU BATCH DANS
055500*    L'ORDRE DU CAHIER DES CHARGES ETUDES : INITS, CONTROLE DES
055600*    POIDS (ARRET SI INVALIDE), OUVERTURE FICHIERS, ENTETE DE RUN,
055700*    BOUCLE DE LECTURE/NOTATION/IMPRESSION SECTEUR PAR SECTEUR,
055800*    TRI,
055900*    RAPPORT COMPARATIF, TOTAUX, FERMETURE, FIN DE PROGRAMME.
056000*
056100*-----------------------------------------------------------------
056200 0100-MAIN-PROCEDURE.
056300*    ZONES DE TRAVAIL ET FANIONS A LEUR ETAT INITIAL.
056400     PERFORM 0200-INITIALISATION THRU 0200-EXIT
056500*    LES POIDS SONT DES CONSTANTES PROGRAMME (PAS DE SAISIE) MAIS
056600*    ON
056700*    CONTROLE QUAND MEME LEUR SOMME - SECURITE EN CAS DE MODIF
056800*    FUTURE
056900*    DES VALEURS PAR DEFAUT SANS REVERIFICATION (REGLE 7).
057000     PERFORM 0300-VALIDER-POIDS THRU 0300-EXIT
057100*    CONTROLE DE CONDITION.
057200     IF POIDS-INVALIDES
057300*        SOMME HORS TOLERANCE - LE MESSAGE A DEJA ETE EDITE EN
057400*        0310,
057500*        ON N'OUVRE MEME PAS LES FICHIERS, ARRET IMMEDIAT DU RUN.
057600         GO TO 9999-FIN-PGM
057700     END-IF
057800*    APPEL DU SOUS-PARAGRAPHE.
057900     PERFORM 0400-OUVRIR-FICHIERS THRU 0400-EXIT
058000*    ENCHAINEMENT DE PARAGRAPHE.
058100     PERFORM 0410-IMPRIMER-ENTETE-GENERALE THRU 0410-EXIT
058200*    LECTURE ANTICIPEE DU PREMIER ARTICLE (TECHNIQUE MAISON) PUIS
058300*    BOUCLE DE TRAITEMENT JUSQU'A FIN DE FICHIER SECTEURS ; CHAQUE
058400*    PASSAGE EN 0600 NOTE, IMPRIME, ACCUMULE ET RELIT LE SUIVANT.
058500     PERFORM 0500-LIRE-SECTEUR THRU 0500-EXIT
058600*    APPEL DU SOUS-PARAGRAPHE.
058700     PERFORM 0600-TRAITER-SECTEUR THRU 0600-EXIT
058800         UNTIL FIN-FICHIER-SECTEURS
058900*    TOUS LES SECTEURS SONT EN TABLE - TRI DECROISSANT SUR LA NOTE
059000*    COMPOSITE PUIS EDITION DU RAPPORT COMPARATIF ET DES TOTAUX.
059100     PERFORM 1000-TRIER-TABLE-RESULTATS THRU 1000-EXIT
059200*    ENCHAINEMENT DE PARAGRAPHE.
059300     PERFORM 1100-IMPRIMER-COMPARATIF THRU 1100-EXIT
059400*    APPEL DU SOUS-PARAGRAPHE.
059500     PERFORM 1150-IMPRIMER-TOTAUX THRU 1150-EXIT
059600*    ENCHAINEMENT DE PARAGRAPHE.
059700     PERFORM 9000-FERMER-FICHIERS THRU 9000-EXIT
059800*    BRANCHEMENT.
059900     GO TO 9999-FIN-PGM
060000     .
060100
060200*-----------------------------------------------------------------
060300*    INITIALISATIONS GENERALES - FANIONS, COMPTEURS DE TOTAUX ET
060400*    POURCENTAGES DE POIDS AFFICHES (CALCULES UNE SEULE FOIS ICI,
060500*    REUTILISES SUR CHAQUE LIGNE DE NOTE DU RAPPORT DETAIL).
060600*-----------------------------------------------------------------
060700 0200-INITIALISATION.
060800*    PAS ENCORE DE FIN DE FICHIER NI DE SECTEUR LU.
060900     MOVE SPACE TO WSS-FIN-SECTEURS
061000*    LE CONTROLE DES POIDS (0300) REMETTRA CE FANION A VALIDES SI
061100*    LA SOMME EST CORRECTE - PAR DEFAUT ON SUPPOSE INVALIDE.
061200     SET POIDS-INVALIDES TO TRUE
061300* WSS-NB-SECTEURS RECOIT ZERO.
061400     MOVE ZERO TO WSS-NB-SECTEURS
061500*    LES 5 COMPTEURS DE BANDE DE GRADE REPARTENT A ZERO A CHAQUE
061600*    RUN.
061700     MOVE ZERO TO WSS-CTRL-GRADE-S WSS-CTRL-GRADE-A
061800                  WSS-CTRL-GRADE-B WSS-CTRL-GRADE-C
061900                  WSS-CTRL-GRADE-D
062000*    POIDS EN POURCENTAGE POUR L'AFFICHAGE (EX : 0.25 -> 25.0) -
062100*    CALCULE UNE FOIS ICI CAR LES POIDS NE CHANGENT PAS EN COURS
062200*    DE RUN (CONSTANTES PROGRAMME, PAS DE SAISIE OPERATEUR).
062300     COMPUTE WSS-AFF-POIDS-CROISS = WSS-POIDS-CROISSANCE * 100
062400* CALCUL DE WSS-AFF-POIDS-RENDT.
062500     COMPUTE WSS-AFF-POIDS-RENDT  = WSS-POIDS-RENDEMENT  * 100
062600* CALCUL DE WSS-AFF-POIDS-OFFRE.
062700     COMPUTE WSS-AFF-POIDS-OFFRE  = WSS-POIDS-OFFRE       * 100
062800* CALCUL DE WSS-AFF-POIDS-VACAN.
062900     COMPUTE WSS-AFF-POIDS-VACAN  = WSS-POIDS-VACANCE     * 100
063000* CALCUL DE WSS-AFF-POIDS-EFFRT.
063100     COMPUTE WSS-AFF-POIDS-EFFRT  = WSS-POIDS-EFFORT      * 100
063200     .
063300 0200-EXIT.
063400     EXIT.
063500
063600*-----------------------------------------------------------------
063700*    CONTROLE DE LA SOMME DES POIDS (REGLE 7) - TOLERANCE 0.01
063800*    AUTOUR DE 1.00 (REQUETE BUREAU B2 DU 22/05/1991).
063900*-----------------------------------------------------------------
064000 0300-VALIDER-POIDS.
064100*    SOMME DES 5 POIDS DE PONDERATION - DOIT APPROCHER 1.00.
064200     COMPUTE WSS-SOMME-POIDS =
064300             WSS-POIDS-CROISSANCE + WSS-POIDS-RENDEMENT
064400           + WSS-POIDS-OFFRE      + WSS-POIDS-VACANCE
064500           + WSS-POIDS-EFFORT
064600*    BORNES 0.99 - 1.01 INCLUSES : HORS DE CET INTERVALLE, LE RUN
064700*    EST ABANDONNE (VOIR 0310) PLUTOT QUE DE PRODUIRE DES NOTES
064800*    COMPOSITES FAUSSEES PAR DES POIDS MAL CONFIGURES.
064900     IF WSS-SOMME-POIDS < 0.99 OR WSS-SOMME-POIDS > 1.01
065000*        APPEL DU SOUS-PARAGRAPHE.
065100         PERFORM 0310-ABANDONNER-POIDS THRU 0310-EXIT
065200     ELSE
065300*        MISE A JOUR DU FANION.
065400         SET POIDS-VALIDES TO TRUE
065500     END-IF
065600     .
065700 0300-EXIT.
065800     EXIT.
065900
066000*    EDITION DU MESSAGE D'ERREUR FATALE - LA SOMME EST REEDITEE
066100*    SUR
066200*    2 DECIMALES POUR QUE L'EXPLOITATION PUISSE VERIFIER LE CALCUL
066300*    SANS AVOIR A RELIRE LE CODE SOURCE (DEMANDE BUREAU B2).
066400 0310-ABANDONNER-POIDS.
066500* WSS-SOMME-POIDS-ED RECOIT WSS-SOMME-POIDS.
066600     MOVE WSS-SOMME-POIDS TO WSS-SOMME-POIDS-ED
066700*    SORTIE CONSOLE.
066800     DISPLAY '*** ERREUR FATALE - SOMME DES POIDS INVALIDE : '
066900             WSS-SOMME-POIDS-ED
067000*    POSITIONNEMENT DU FANION.
067100     SET POIDS-INVALIDES TO TRUE
067200     .
067300 0310-EXIT.
067400     EXIT.
067500
067600*-----------------------------------------------------------------
067700*    OUVERTURE / FERMETURE FICHIERS - UN SEUL FICHIER EN ENTREE,
067800*    UN SEUL EN SORTIE (PAS DE TRI FICHIER NI DE FICHIER INDEXE).
067900*-----------------------------------------------------------------
068000 0400-OUVRIR-FICHIERS.
068100*    FICHIER SECTEURS EN LECTURE SEULE.
068200     OPEN INPUT FE-SECTEURS
068300*    FICHIER RAPPORT EN CREATION (ECRASE UN RUN PRECEDENT
068400*    EVENTUEL).
068500     OPEN OUTPUT FS-NOTATION
068600     .
068700 0400-EXIT.
068800     EXIT.
068900
069000*    ENTETE GENERALE DU RUN - DATE DU JOUR ECLATEE VIA LA
069100*    REDEFINES
069200*    WSS-DATE-TRAITEMENT-R, IMPRIMEE UNE SEULE FOIS EN DEBUT DE
069300*    LISTING (AVANT LE PREMIER RAPPORT PAR SECTEUR).
069400 0410-IMPRIMER-ENTETE-GENERALE.
069500*    DATE SYSTEME ECLATEE VIA LA REDEFINES AA/MM/JJ (SUR 2 POSI-
069600*    TIONS - VOIR LE VISA AN2000 DU 14/11/1998 DANS LE JOURNAL).
069700     ACCEPT WSS-DATE-AAMMJJ FROM DATE
069800* ENT-JJ RECOIT WSS-DATE-JJ.
069900     MOVE WSS-DATE-JJ TO ENT-JJ
070000* ENT-MM RECOIT WSS-DATE-MM.
070100     MOVE WSS-DATE-MM TO ENT-MM
070200* ENT-AA RECOIT WSS-DATE-AA.
070300     MOVE WSS-DATE-AA TO ENT-AA
070400*    FILET - TITRE - FILET, IMPRIME UNE SEULE FOIS EN TETE DE RUN.
070500     MOVE LIG-SEPARATEUR TO FS-DATA
070600*    EDITION DE LA LIGNE.
070700     WRITE FS-DATA
070800* FS-DATA RECOIT LIG-ENTETE-GENERALE.
070900     MOVE LIG-ENTETE-GENERALE TO FS-DATA
071000*    EDITION DE LA LIGNE.
071100     WRITE FS-DATA
071200* FS-DATA RECOIT LIG-SEPARATEUR.
071300     MOVE LIG-SEPARATEUR TO FS-DATA
071400*    EDITION DE LA LIGNE.
071500     WRITE FS-DATA
071600     .
071700 0410-EXIT.
071800     EXIT.
071900
072000*    FERMETURE DES 2 FICHIERS EN FIN DE RUN NORMAL (APPELE UNE
072100*    SEULE
072200*    FOIS DEPUIS 0100, APRES LE RAPPORT COMPARATIF ET LES TOTAUX).
072300 9000-FERMER-FICHIERS.
072400*    LES DEUX FICHIERS EN UN SEUL VERBE CLOSE.
072500     CLOSE FE-SECTEURS FS-NOTATION
072600     .
072700 9000-EXIT.
072800     EXIT.
072900
073000*-----------------------------------------------------------------
073100*    LECTURE D'UN ARTICLE SECTEUR (LECTURE ANTICIPEE) - APPELEE
073200*    UNE
073300*    PREMIERE FOIS AVANT LA BOUCLE PRINCIPALE PUIS UNE FOIS PAR
073400*    PASSAGE EN 0600, SELON LA TECHNIQUE HABITUELLE DE L'ATELIER.
073500*-----------------------------------------------------------------
073600 0500-LIRE-SECTEUR.
073700*    LECTURE SEQUENTIELLE.
073800     READ FE-SECTEURS
073900         AT END
074000*            PLUS D'ARTICLE - LA BOUCLE EN 0100 S'ARRETERA.
074100             SET FIN-FICHIER-SECTEURS TO TRUE
074200         NOT AT END
074300*            RIEN DE SPECIAL - L'ARTICLE EST DANS FE-DATA.
074400             CONTINUE
074500     END-READ
074600     .
074700 0500-EXIT.
074800     EXIT.
074900
075000*-----------------------------------------------------------------
075100*    TRAITEMENT D'UN SECTEUR : NOTES, COMPOSITE, GRADE, RAPPORT,
075200*    ACCUMULATION EN TABLE, PUIS LECTURE DU SUIVANT.
075300*-----------------------------------------------------------------
075400*    PARCOURT LES 5 REGLES DE NOTATION DANS L'ORDRE FIXE DU
075500*    RAPPORT
075600*    (CROISSANCE, RENDEMENT, OFFRE, VACANCE, EFFORT), PUIS LA NOTE
075700*    COMPOSITE, LE GRADE ET LE CONSEIL, PUIS IMPRIME LE DETAIL DU
075800*    SECTEUR (SAUF EN MODE SOMMAIRE SEUL - UPSI-0), ACCUMULE LE
075900*    RESULTAT EN TABLE ET RELIT L'ARTICLE SUIVANT.
076000 0600-TRAITER-SECTEUR.
076100*    LES CINQ REGLES DE NOTATION, DANS L'ORDRE FIXE DU RAPPORT.
076200     PERFORM 0610-NOTER-CROISSANCE THRU 0610-EXIT
076300*    APPEL DU SOUS-PARAGRAPHE.
076400     PERFORM 0620-NOTER-RENDEMENT THRU 0620-EXIT
076500*    ENCHAINEMENT DE PARAGRAPHE.
076600     PERFORM 0630-NOTER-OFFRE THRU 0630-EXIT
076700*    APPEL DU SOUS-PARAGRAPHE.
076800     PERFORM 0640-NOTER-VACANCE THRU 0640-EXIT
076900*    ENCHAINEMENT DE PARAGRAPHE.
077000     PERFORM 0650-NOTER-EFFORT THRU 0650-EXIT
077100*    NOTE COMPOSITE PUIS ARRONDI DES NOTES UNITAIRES POUR
077200*    AFFICHAGE.
077300     PERFORM 0700-CALCULER-COMPOSITE THRU 0700-EXIT
077400*    APPEL DU SOUS-PARAGRAPHE.
077500     PERFORM 0705-ARRONDIR-NOTES THRU 0705-EXIT
077600*    GRADE ET TEXTE DE CONSEIL, TOUS DEUX FONCTION DU COMPOSITE.
077700     PERFORM 0750-DETERMINER-NOTE THRU 0750-EXIT
077800*    ENCHAINEMENT DE PARAGRAPHE.
077900     PERFORM 0760-DETERMINER-CONSEIL THRU 0760-EXIT
078000*    TEST DE LA CONDITION.
078100     IF SW-DETAIL-COMPLET
078200*        COMMUTATEUR UPSI-0 A OFF (VALEUR PAR DEFAUT) - ON IMPRIME
078300*        LE RAPPORT DETAILLE. EN RERUN SOMMAIRE (UPSI-0 A ON) CE
078400*        PARAGRAPHE EST SAUTE ET SEULS LE COMPARATIF ET LES TOTAUX
078500*        SERONT EDITES (GAIN DE PAPIER - DEMANDE BUREAU B2).
078600         PERFORM 0800-IMPRIMER-RAPPORT-SECTEUR THRU 0800-EXIT
078700     END-IF
078800*    ENCHAINEMENT DE PARAGRAPHE.
078900     PERFORM 0900-ACCUMULER-RESULTAT THRU 0900-EXIT
079000*    APPEL DU SOUS-PARAGRAPHE.
079100     PERFORM 0500-LIRE-SECTEUR THRU 0500-EXIT
079200     .
079300 0600-EXIT.
079400     EXIT.
079500
079600*-----------------------------------------------------------------
079700*    REGLE 1 - NOTE CROISSANCE DEMOGRAPHIQUE (PLUS HAUT = MIEUX)
079800*    LE CHAMP EST CONTROLE DE CLASSE AVANT EVALUATION (SEPARATE
079900*    SIGN - DONNEE RECUE D'UN FOURNISSEUR EXTERNE DE MARCHE).
080000*-----------------------------------------------------------------
080100 0610-NOTER-CROISSANCE.
080200*    CONTROLE DE CLASSE SUR LA VUE ALPHANUMERIQUE DU CHAMP SIGNE -
080300*    SIMPLE SIGNALEMENT (LE CHAMP EST TOUJOURS UTILISE TEL QUEL
080400*    ENSUITE, LE BUREAU ETUDES N'A PAS DEMANDE DE REJET
080500*    D'ARTICLE).
080600     IF E-Croissance-Pop-Car IS NOT CHIFFRE-SIGNE
080700*        SORTIE CONSOLE.
080800         DISPLAY '*** CROISSANCE POP. ILLISIBLE POUR SECTEUR '
080900                 E-Secteur-Nom
081000     END-IF
081100*    BAREME A 5 PALIERS - G EST LE TAUX DE CROISSANCE (PEUT ETRE
081200*    NEGATIF). PLUS G EST ELEVE, MEILLEURE EST LA NOTE.
081300     EVALUATE TRUE
081400         WHEN E-Croissance-Pop >= 3.0
081500*            PALIER MAXIMUM - NOTE PLAFONNEE A 100.
081600             MOVE 100 TO WSS-NOTE-CROISSANCE
081700         WHEN E-Croissance-Pop >= 2.0
081800*            DE 2.0 A 3.0 : DE 85 A 100, PENTE 15 POINTS PAR
081900*            POINT.
082000             COMPUTE WSS-NOTE-CROISSANCE =
082100                 85 + (E-Croissance-Pop - 2.0) * 15
082200         WHEN E-Croissance-Pop >= 1.0
082300*            DE 1.0 A 2.0 : DE 65 A 85, PENTE 20 POINTS PAR POINT.
082400             COMPUTE WSS-NOTE-CROISSANCE =
082500                 65 + (E-Croissance-Pop - 1.0) * 20
082600         WHEN E-Croissance-Pop >= 0
082700*            DE 0.0 A 1.0 : DE 40 A 65, PENTE 25 POINTS PAR POINT.
082800             COMPUTE WSS-NOTE-CROISSANCE =
082900                 40 + E-Croissance-Pop * 25
083000         WHEN OTHER
083100*            CROISSANCE NEGATIVE : LA NOTE PEUT DESCENDRE SOUS 40,
083200*            VOIRE SOUS ZERO - ON LA PLANCHE ALORS A ZERO
083300*            CI-APRES.
083400             COMPUTE WSS-NOTE-CROISSANCE =
083500                 40 + E-Croissance-Pop * 20
083600*            TEST DE LA CONDITION.
083700             IF WSS-NOTE-CROISSANCE < 0
083800* WSS-NOTE-CROISSANCE RECOIT 0.
083900                 MOVE 0 TO WSS-NOTE-CROISSANCE
084000             END-IF
084100     END-EVALUATE
084200     .
084300 0610-EXIT.
084400     EXIT.
084500
084600*-----------------------------------------------------------------
084700*    REGLE 2 - NOTE RENDEMENT LOCATIF (PLUS HAUT = MIEUX)
084800*-----------------------------------------------------------------
084900 0620-NOTER-RENDEMENT.
085000*    BAREME A 5 PALIERS SUR LE RENDEMENT LOCATIF BRUT (Y). LE
085100*    CHAMP
085200*    EST NON SIGNE (PIC 9) DONC LE PALIER < 1.0 NE VOIT JAMAIS DE
085300*    VALEUR NEGATIVE, MAIS LE PLANCHER A ZERO EST CONSERVE PAR
085400*    COHERENCE AVEC LA FORMULE DU CAHIER DES CHARGES (MAX(0,
085500*    Y*30)).
085600     EVALUATE TRUE
085700         WHEN E-Rendement-Locatif >= 7.0
085800*            PALIER MAXIMUM - NOTE PLAFONNEE A 100.
085900             MOVE 100 TO WSS-NOTE-RENDEMENT
086000         WHEN E-Rendement-Locatif >= 5.0
086100*            DE 5.0 A 7.0 : DE 85 A 100, PENTE 7.5 POINTS/POINT.
086200             COMPUTE WSS-NOTE-RENDEMENT =
086300                 85 + (E-Rendement-Locatif - 5.0) * 7.5
086400         WHEN E-Rendement-Locatif >= 3.0
086500*            DE 3.0 A 5.0 : DE 60 A 85, PENTE 12.5 POINTS/POINT.
086600             COMPUTE WSS-NOTE-RENDEMENT =
086700                 60 + (E-Rendement-Locatif - 3.0) * 12.5
086800         WHEN E-Rendement-Locatif >= 1.0
086900*            DE 1.0 A 3.0 : DE 30 A 60, PENTE 15 POINTS/POINT.
087000             COMPUTE WSS-NOTE-RENDEMENT =
087100                 30 + (E-Rendement-Locatif - 1.0) * 15
087200         WHEN OTHER
087300*            SOUS 1.0 : PROPORTIONNEL (Y * 30), PLANCHER A ZERO.
087400             COMPUTE WSS-NOTE-RENDEMENT =
087500                 E-Rendement-Locatif * 30
087600*            TEST DE LA CONDITION.
087700             IF WSS-NOTE-RENDEMENT < 0
087800* WSS-NOTE-RENDEMENT RECOIT 0.
087900                 MOVE 0 TO WSS-NOTE-RENDEMENT
088000             END-IF
088100     END-EVALUATE
088200     .
088300 0620-EXIT.
088400     EXIT.
088500
088600*-----------------------------------------------------------------
088700*    REGLE 3 - NOTE TAUX D'OFFRE (PLUS BAS = MIEUX)
088800*    LE PALIER 5.0-8.0 UTILISE LA CONSTANTE 8.33 (VOIR JOURNAL
088900*    DU 03/09/1991) ET NON 25/3.
089000*-----------------------------------------------------------------
089100 0630-NOTER-OFFRE.
089200*    BAREME INVERSE (S = TAUX D'OFFRE DE LOGEMENTS NEUFS) - PLUS S
089300*    EST FAIBLE, MEILLEURE EST LA NOTE. 4 PALIERS DECROISSANTS
089400*    PUIS
089500*    UNE ZONE HORS BAREME AU-DELA DE 12.0.
089600     EVALUATE TRUE
089700         WHEN E-Taux-Offre <= 3.0
089800*            PALIER MAXIMUM - OFFRE TRES FAIBLE, NOTE PLAFONNEE A
089900*            100.
090000             MOVE 100 TO WSS-NOTE-OFFRE
090100         WHEN E-Taux-Offre <= 5.0
090200*            DE 3.0 A 5.0 : DE 100 A 85 (PENTE 7.5, SENS INVERSE).
090300             COMPUTE WSS-NOTE-OFFRE =
090400                 85 + (5.0 - E-Taux-Offre) * 7.5
090500         WHEN E-Taux-Offre <= 8.0
090600*            DE 5.0 A 8.0 : CONSTANTE FOURNIE 8.33 (PAS 25/3 EXACT
090700*            -
090800*            VOIR JOURNAL DU 03/09/1991 POUR L'HISTORIQUE DU
090900*            CHOIX).
091000             COMPUTE WSS-NOTE-OFFRE =
091100                 60 + (8.0 - E-Taux-Offre) * 8.33
091200         WHEN E-Taux-Offre <= 12.0
091300*            DE 8.0 A 12.0 : DE 60 A 30 (PENTE 7.5).
091400             COMPUTE WSS-NOTE-OFFRE =
091500                 30 + (12.0 - E-Taux-Offre) * 7.5
091600         WHEN OTHER
091700*            AU-DELA DE 12.0 : DEGRADATION A RAISON DE 5 POINTS
091800*            PAR
091900*            POINT DE TAUX, PLANCHER A ZERO.
092000             COMPUTE WSS-NOTE-OFFRE =
092100                 30 - (E-Taux-Offre - 12.0) * 5
092200*            TEST DE LA CONDITION.
092300             IF WSS-NOTE-OFFRE < 0
092400* WSS-NOTE-OFFRE RECOIT 0.
092500                 MOVE 0 TO WSS-NOTE-OFFRE
092600             END-IF
092700     END-EVALUATE
092800     .
092900 0630-EXIT.
093000     EXIT.
093100
093200*-----------------------------------------------------------------
093300*    REGLE 4 - NOTE TAUX DE VACANCE (PLUS BAS = MIEUX)
093400*    CONSTANTE 16.67 RECONFIRMEE PAR LES ETUDES LE 30/08/1996.
093500*-----------------------------------------------------------------
093600 0640-NOTER-VACANCE.
093700*    BAREME INVERSE (V = TAUX DE VACANCE LOCATIVE) - MEME FORME
093800*    QUE
093900*    LA REGLE 3 MAIS AVEC SES PROPRES SEUILS ET PENTES.
094000     EVALUATE TRUE
094100         WHEN E-Taux-Vacance <= 1.5
094200*            PALIER MAXIMUM - VACANCE TRES FAIBLE, NOTE PLAFONNEE
094300*            A
094400*            100.
094500             MOVE 100 TO WSS-NOTE-VACANCE
094600         WHEN E-Taux-Vacance <= 2.5
094700*            DE 1.5 A 2.5 : DE 100 A 85 (PENTE 15).
094800             COMPUTE WSS-NOTE-VACANCE =
094900                 85 + (2.5 - E-Taux-Vacance) * 15
095000         WHEN E-Taux-Vacance <= 4.0
095100*            DE 2.5 A 4.0 : DE 85 A 60 - CONSTANTE 16.67 (VOIR
095200*            JOURNAL DU 30/08/1996, RECONFIRMEE PAR LES ETUDES).
095300             COMPUTE WSS-NOTE-VACANCE =
095400                 60 + (4.0 - E-Taux-Vacance) * 16.67
095500         WHEN E-Taux-Vacance <= 6.0
095600*            DE 4.0 A 6.0 : DE 60 A 30 (PENTE 15).
095700             COMPUTE WSS-NOTE-VACANCE =
095800                 30 + (6.0 - E-Taux-Vacance) * 15
095900         WHEN OTHER
096000*            AU-DELA DE 6.0 : DEGRADATION A RAISON DE 10 POINTS
096100*            PAR
096200*            POINT DE TAUX, PLANCHER A ZERO.
096300             COMPUTE WSS-NOTE-VACANCE =
096400                 30 - (E-Taux-Vacance - 6.0) * 10
096500*            TEST DE LA CONDITION.
096600             IF WSS-NOTE-VACANCE < 0
096700* WSS-NOTE-VACANCE RECOIT 0.
096800                 MOVE 0 TO WSS-NOTE-VACANCE
096900             END-IF
097000     END-EVALUATE
097100     .
097200 0640-EXIT.
097300     EXIT.
097400
097500*-----------------------------------------------------------------
097600*    REGLE 5 - NOTE EFFORT D'ENDETTEMENT (PLUS BAS = MIEUX)
097700*-----------------------------------------------------------------
097800 0650-NOTER-EFFORT.
097900*    BAREME INVERSE (H = EFFORT D'ENDETTEMENT HYPOTHECAIRE, EN %
098000*    DU
098100*    REVENU). DERNIER DES CINQ CRITERES - AUCUN CONTROLE DE CLASSE
098200*    ICI, LE CHAMP EST NON SIGNE (PIC 9) COMME RENDEMENT ET OFFRE.
098300     EVALUATE TRUE
098400         WHEN E-Effort-Hypotheque <= 15.0
098500*            PALIER MAXIMUM - EFFORT TRES FAIBLE, NOTE PLAFONNEE A
098600*            100.
098700             MOVE 100 TO WSS-NOTE-EFFORT
098800         WHEN E-Effort-Hypotheque <= 25.0
098900*            DE 15.0 A 25.0 : DE 100 A 85 (PENTE 1.5).
099000             COMPUTE WSS-NOTE-EFFORT =
099100                 85 + (25.0 - E-Effort-Hypotheque) * 1.5
099200         WHEN E-Effort-Hypotheque <= 35.0
099300*            DE 25.0 A 35.0 : DE 85 A 60 (PENTE 2.5).
099400             COMPUTE WSS-NOTE-EFFORT =
099500                 60 + (35.0 - E-Effort-Hypotheque) * 2.5
099600         WHEN E-Effort-Hypotheque <= 45.0
099700*            DE 35.0 A 45.0 : DE 60 A 30 (PENTE 3.0).
099800             COMPUTE WSS-NOTE-EFFORT =
099900                 30 + (45.0 - E-Effort-Hypotheque) * 3.0
100000         WHEN OTHER
100100*            AU-DELA DE 45.0 : DEGRADATION A 3 POINTS PAR POINT
100200*            D'EFFORT, PLANCHER A ZERO (SECTEUR TRES ENDETTE).
100300             COMPUTE WSS-NOTE-EFFORT =
100400                 30 - (E-Effort-Hypotheque - 45.0) * 3
100500*            TEST DE LA CONDITION.
100600             IF WSS-NOTE-EFFORT < 0
100700* WSS-NOTE-EFFORT RECOIT 0.
100800                 MOVE 0 TO WSS-NOTE-EFFORT
100900             END-IF
101000     END-EVALUATE
101100     .
101200 0650-EXIT.
101300     EXIT.
101400
101500*-----------------------------------------------------------------
101600*    REGLE 6 - NOTE COMPOSITE PONDEREE, ARRONDI AU SUPERIEUR A
101700*    2 DECIMALES (CORRECTION INCIDENT 2004-033 : ROUNDED OBLIGE).
101800*-----------------------------------------------------------------
101900 0700-CALCULER-COMPOSITE.
102000*    SOMME PONDEREE DES CINQ NOTES - LES POIDS SONT DES FRACTIONS
102100*    (0.XX) DEJA VALIDES EN 0300, DONC LA SOMME DES PRODUITS EST
102200*    BORNEE ENTRE 0 ET 100 SANS CONTROLE SUPPLEMENTAIRE ICI.
102300*    ROUNDED EST OBLIGATOIRE (INCIDENT 2004-033 - TRONCATURE
102400*    DONNAIT UN COMPOSITE SYSTEMATIQUEMENT SOUS-EVALUE).
102500     COMPUTE WSS-COMPOSITE ROUNDED =
102600             (WSS-NOTE-CROISSANCE * WSS-POIDS-CROISSANCE)
102700           + (WSS-NOTE-RENDEMENT  * WSS-POIDS-RENDEMENT)
102800           + (WSS-NOTE-OFFRE      * WSS-POIDS-OFFRE)
102900           + (WSS-NOTE-VACANCE    * WSS-POIDS-VACANCE)
103000           + (WSS-NOTE-EFFORT     * WSS-POIDS-EFFORT)
103100     .
103200 0700-EXIT.
103300     EXIT.
103400
103500*    NOTES ARRONDIES A 1 DECIMALE - SERVENT A L'AFFICHAGE, A LA
103600*    BARRE, AUX ALERTES ET A LA TABLE DE COMPARAISON. ON GARDE LES
103700*    VALEURS NON-ARRONDIES DE 0610-0650 POUR LE CALCUL DU
103800*    COMPOSITE
103900*    EN 0700 (DEJA FAIT AVANT CE PARAGRAPHE) - PAS DE PROPAGATION
104000*    D'ERREUR D'ARRONDI SUR LA NOTE COMPOSITE ELLE-MEME.
104100 0705-ARRONDIR-NOTES.
104200* CALCUL DE WSS-AFF-CROISSANCE.
104300     COMPUTE WSS-AFF-CROISSANCE ROUNDED = WSS-NOTE-CROISSANCE
104400* CALCUL DE WSS-AFF-RENDEMENT.
104500     COMPUTE WSS-AFF-RENDEMENT  ROUNDED = WSS-NOTE-RENDEMENT
104600* CALCUL DE WSS-AFF-OFFRE.
104700     COMPUTE WSS-AFF-OFFRE      ROUNDED = WSS-NOTE-OFFRE
104800* CALCUL DE WSS-AFF-VACANCE.
104900     COMPUTE WSS-AFF-VACANCE    ROUNDED = WSS-NOTE-VACANCE
105000* CALCUL DE WSS-AFF-EFFORT.
105100     COMPUTE WSS-AFF-EFFORT     ROUNDED = WSS-NOTE-EFFORT
105200     .
105300 0705-EXIT.
105400     EXIT.
105500
105600*-----------------------------------------------------------------
105700*    REGLE 8 - GRADE D'INVESTISSEMENT
105800*    CINQ BANDES SUR LA NOTE COMPOSITE - CODE D'UN CARACTERE POUR
105900*    LES CUMULS (1120), LIBELLE LONG POUR LE RAPPORT DETAIL
106000*    (0800).
106100*-----------------------------------------------------------------
106200 0750-DETERMINER-NOTE.
106300*    SELECTION DE BRANCHE.
106400     EVALUATE TRUE
106500         WHEN WSS-COMPOSITE >= 85
106600*            BANDE S - SECTEUR D'EXCELLENCE.
106700             MOVE 'S' TO WSS-NOTE-CODE
106800*            TRANSFERT DE ZONE.
106900             MOVE 'S (Excellent)' TO WSS-NOTE-LETTRE
107000         WHEN WSS-COMPOSITE >= 75
107100*            BANDE A - BON SECTEUR.
107200             MOVE 'A' TO WSS-NOTE-CODE
107300*            RECOPIE DE ZONE.
107400             MOVE 'A (Good)' TO WSS-NOTE-LETTRE
107500         WHEN WSS-COMPOSITE >= 65
107600*            BANDE B - SECTEUR AU-DESSUS DE LA MOYENNE.
107700             MOVE 'B' TO WSS-NOTE-CODE
107800*            TRANSFERT DE ZONE.
107900             MOVE 'B (Above Average)' TO WSS-NOTE-LETTRE
108000         WHEN WSS-COMPOSITE >= 50
108100*            BANDE C - SECTEUR DANS LA MOYENNE.
108200             MOVE 'C' TO WSS-NOTE-CODE
108300*            RECOPIE DE ZONE.
108400             MOVE 'C (Average)' TO WSS-NOTE-LETTRE
108500         WHEN OTHER
108600*            BANDE D - SECTEUR A EVITER SAUF JUSTIFICATION
108700*            PARTICU-
108800*            LIERE (VOIR LE TEXTE DE CONSEIL ASSOCIE EN 0760).
108900             MOVE 'D' TO WSS-NOTE-CODE
109000*            TRANSFERT DE ZONE.
109100             MOVE 'D (Below Average)' TO WSS-NOTE-LETTRE
109200     END-EVALUATE
109300     .
109400 0750-EXIT.
109500     EXIT.
109600
109700*-----------------------------------------------------------------
109800*    REGLE 9 - RECOMMANDATION D'INVESTISSEMENT
109900*    MEMES CINQ BANDES QUE 0750 - TEXTE LONG PUISE DANS
110000*    WSS-TEXTES-CONSEIL (VOIR WORKING-STORAGE) PAR BANDE.
110100*-----------------------------------------------------------------
110200 0760-DETERMINER-CONSEIL.
110300*    SELECTION DE BRANCHE.
110400     EVALUATE TRUE
110500         WHEN WSS-COMPOSITE >= 85
110600*            BANDE S - TEXTE "STRONG BUY".
110700             MOVE WSS-CONSEIL-S TO WSS-CONSEIL
110800         WHEN WSS-COMPOSITE >= 75
110900*            BANDE A - TEXTE "BUY".
111000             MOVE WSS-CONSEIL-A TO WSS-CONSEIL
111100         WHEN WSS-COMPOSITE >= 65
111200*            BANDE B - TEXTE "HOLD".
111300             MOVE WSS-CONSEIL-B TO WSS-CONSEIL
111400         WHEN WSS-COMPOSITE >= 50
111500*            BANDE C - TEXTE "CAUTION".
111600             MOVE WSS-CONSEIL-C TO WSS-CONSEIL
111700         WHEN OTHER
111800*            BANDE D - TEXTE "AVOID".
111900             MOVE WSS-CONSEIL-D TO WSS-CONSEIL
112000     END-EVALUATE
112100     .
112200 0760-EXIT.
112300     EXIT.
112400
112500*-----------------------------------------------------------------
112600*    RAPPORT D'EVALUATION PAR SECTEUR (DETAIL)
112700*-----------------------------------------------------------------
112800*    BANDEAU DE TITRE DU SECTEUR, REPRIS DE L'ARTICLE LU EN 0500.
112900 0800-IMPRIMER-RAPPORT-SECTEUR.
113000* FS-DATA RECOIT LIG-SEPARATEUR.
113100     MOVE LIG-SEPARATEUR TO FS-DATA
113200*    SORTIE DE LA LIGNE EDITEE.
113300     WRITE FS-DATA
113400* TITRE-NOM RECOIT E-Secteur-Nom.
113500     MOVE E-Secteur-Nom TO TITRE-NOM
113600* FS-DATA RECOIT LIG-TITRE-SECTEUR.
113700     MOVE LIG-TITRE-SECTEUR TO FS-DATA
113800*    EDITION DE LA LIGNE.
113900     WRITE FS-DATA
114000* FS-DATA RECOIT LIG-SEPARATEUR.
114100     MOVE LIG-SEPARATEUR TO FS-DATA
114200*    EDITION DE LA LIGNE.
114300     WRITE FS-DATA
114400* FS-DATA RECOIT SPACES.
114500     MOVE SPACES TO FS-DATA
114600*    EDITION DE LA LIGNE.
114700     WRITE FS-DATA
114800* FS-DATA RECOIT LIG-ENTETE-DONNEES.
114900     MOVE LIG-ENTETE-DONNEES TO FS-DATA
115000*    EDITION DE LA LIGNE.
115100     WRITE FS-DATA
115200
115300*    BLOC 1 - LES CINQ VALEURS BRUTES TELLES QUE LUES DANS
115400*    L'ARTICLE (SANS NOTATION), UNE LIGNE PAR DIMENSION, DANS LE
115500*    MEME ORDRE FIXE QUE LE BAREME (CROISSANCE/RENDEMENT/OFFRE/
115600*    VACANCE/EFFORT).
115700*    CRITERE 1/5 - CROISSANCE DEMOGRAPHIQUE (CF. REGLE 1, 0610).
115800*    ICONE ET LIBELLE DEPUIS WSS-LIBELLES-CRITERES, VALEUR BRUTE
115900*    REPRISE TELLE QUE LUE DANS L'ARTICLE (PAS DE NOTE ICI).
116000     MOVE WSS-ICONE-CROISSANCE TO DB-ICONE
116100* DB-LIBELLE RECOIT WSS-LIBEL-CROISSANCE.
116200     MOVE WSS-LIBEL-CROISSANCE TO DB-LIBELLE
116300* DB-VALEUR RECOIT E-Croissance-Pop.
116400     MOVE E-Croissance-Pop TO DB-VALEUR
116500* FS-DATA RECOIT LIG-DONNEE-BRUTE.
116600     MOVE LIG-DONNEE-BRUTE TO FS-DATA
116700*    EDITION DE LA LIGNE.
116800     WRITE FS-DATA
116900
117000*    CRITERE 2/5 - RENDEMENT LOCATIF (CF. REGLE 2, 0620).
117100     MOVE WSS-ICONE-RENDEMENT TO DB-ICONE
117200* DB-LIBELLE RECOIT WSS-LIBEL-RENDEMENT.
117300     MOVE WSS-LIBEL-RENDEMENT TO DB-LIBELLE
117400* DB-VALEUR RECOIT E-Rendement-Locatif.
117500     MOVE E-Rendement-Locatif TO DB-VALEUR
117600*    EDITION DE LA LIGNE DE DONNEE BRUTE.
117700     MOVE LIG-DONNEE-BRUTE TO FS-DATA
117800*    SORTIE DE LA LIGNE EDITEE.
117900     WRITE FS-DATA
118000
118100*    CRITERE 3/5 - TAUX D'OFFRE (CF. REGLE 3, 0630).
118200     MOVE WSS-ICONE-OFFRE TO DB-ICONE
118300* DB-LIBELLE RECOIT WSS-LIBEL-OFFRE.
118400     MOVE WSS-LIBEL-OFFRE TO DB-LIBELLE
118500* DB-VALEUR RECOIT E-Taux-Offre.
118600     MOVE E-Taux-Offre TO DB-VALEUR
118700*    EDITION DE LA LIGNE DE DONNEE BRUTE.
118800     MOVE LIG-DONNEE-BRUTE TO FS-DATA
118900*    EDITION DE LA LIGNE.
119000     WRITE FS-DATA
119100
119200*    CRITERE 4/5 - TAUX DE VACANCE (CF. REGLE 4, 0640).
119300     MOVE WSS-ICONE-VACANCE TO DB-ICONE
119400* DB-LIBELLE RECOIT WSS-LIBEL-VACANCE.
119500     MOVE WSS-LIBEL-VACANCE TO DB-LIBELLE
119600* DB-VALEUR RECOIT E-Taux-Vacance.
119700     MOVE E-Taux-Vacance TO DB-VALEUR
119800*    EDITION DE LA LIGNE DE DONNEE BRUTE.
119900     MOVE LIG-DONNEE-BRUTE TO FS-DATA
120000*    SORTIE DE LA LIGNE EDITEE.
120100     WRITE FS-DATA
120200
120300*    CRITERE 5/5 - EFFORT D'ENDETTEMENT (CF. REGLE 5, 0650) -
120400*    DERNIER CRITERE DU BLOC 1.
120500     MOVE WSS-ICONE-EFFORT TO DB-ICONE
120600* DB-LIBELLE RECOIT WSS-LIBEL-EFFORT.
120700     MOVE WSS-LIBEL-EFFORT TO DB-LIBELLE
120800* DB-VALEUR RECOIT E-Effort-Hypotheque.
120900     MOVE E-Effort-Hypotheque TO DB-VALEUR
121000*    EDITION DE LA LIGNE DE DONNEE BRUTE.
121100     MOVE LIG-DONNEE-BRUTE TO FS-DATA
121200*    EDITION DE LA LIGNE.
121300     WRITE FS-DATA
121400
121500*    LIGNE BLANCHE DE SEPARATION AVANT LE BLOC DES NOTES.
121600     MOVE SPACES TO FS-DATA
121700*    SORTIE DE LA LIGNE EDITEE.
121800     WRITE FS-DATA
121900* FS-DATA RECOIT LIG-ENTETE-NOTES.
122000     MOVE LIG-ENTETE-NOTES TO FS-DATA
122100*    SORTIE DE LA LIGNE EDITEE.
122200     WRITE FS-DATA
122300
122400*    BLOC 2 - LES CINQ NOTES AVEC BARRE GRAPHIQUE ET POIDS. LA
122500*    LONGUEUR DE BARRE EST LA NOTE DIVISEE PAR 5 (TRONQUEE - PIC 9
122600*    SANS DECIMALE), SOIT UN '=' PAR TRANCHE DE 5 POINTS COMME
122700*    L'EXIGE LE CAHIER DES CHARGES DU RAPPORT (VOIR AUSSI LE
122800*    JOURNAL DU 06/07/2005 SUR CETTE MEME LIGNE).
122900*    NOTE 1/5 - CROISSANCE, AVEC SA BARRE ET SON POIDS AFFICHE.
123000*    LONGUEUR DE BARRE (0 A 20 CASES) PUIS TRACE DE LA BARRE.
123100     COMPUTE WSS-BARRE-LONGUEUR = WSS-AFF-CROISSANCE / 5
123200*    APPEL DU SOUS-PARAGRAPHE.
123300     PERFORM 0805-TRACER-BARRE THRU 0805-EXIT
123400* ND-ICONE RECOIT WSS-ICONE-CROISSANCE.
123500     MOVE WSS-ICONE-CROISSANCE TO ND-ICONE
123600* ND-LIBELLE RECOIT WSS-LIBEL-CROISSANCE.
123700     MOVE WSS-LIBEL-CROISSANCE TO ND-LIBELLE
123800* ND-NOTE RECOIT WSS-AFF-CROISSANCE.
123900     MOVE WSS-AFF-CROISSANCE TO ND-NOTE
124000* ND-POIDS RECOIT WSS-AFF-POIDS-CROISS.
124100     MOVE WSS-AFF-POIDS-CROISS TO ND-POIDS
124200*    BARRE CALCULEE CI-DESSUS, PUIS EDITION DE LA LIGNE.
124300     MOVE WSS-ZONE-BARRE TO ND-BARRE
124400* FS-DATA RECOIT LIG-NOTE-DIMENSION.
124500     MOVE LIG-NOTE-DIMENSION TO FS-DATA
124600*    EDITION DE LA LIGNE.
124700     WRITE FS-DATA
124800
124900*    NOTE 2/5 - RENDEMENT.
125000     COMPUTE WSS-BARRE-LONGUEUR = WSS-AFF-RENDEMENT / 5
125100*    ENCHAINEMENT DE PARAGRAPHE.
125200     PERFORM 0805-TRACER-BARRE THRU 0805-EXIT
125300* ND-ICONE RECOIT WSS-ICONE-RENDEMENT.
125400     MOVE WSS-ICONE-RENDEMENT TO ND-ICONE
125500* ND-LIBELLE RECOIT WSS-LIBEL-RENDEMENT.
125600     MOVE WSS-LIBEL-RENDEMENT TO ND-LIBELLE
125700* ND-NOTE RECOIT WSS-AFF-RENDEMENT.
125800     MOVE WSS-AFF-RENDEMENT TO ND-NOTE
125900* ND-POIDS RECOIT WSS-AFF-POIDS-RENDT.
126000     MOVE WSS-AFF-POIDS-RENDT TO ND-POIDS
126100*    BARRE CALCULEE CI-DESSUS, PUIS EDITION DE LA LIGNE.
126200     MOVE WSS-ZONE-BARRE TO ND-BARRE
126300* FS-DATA RECOIT LIG-NOTE-DIMENSION.
126400     MOVE LIG-NOTE-DIMENSION TO FS-DATA
126500*    SORTIE DE LA LIGNE EDITEE.
126600     WRITE FS-DATA
126700
126800*    NOTE 3/5 - OFFRE.
126900     COMPUTE WSS-BARRE-LONGUEUR = WSS-AFF-OFFRE / 5
127000*    APPEL DU SOUS-PARAGRAPHE.
127100     PERFORM 0805-TRACER-BARRE THRU 0805-EXIT
127200* ND-ICONE RECOIT WSS-ICONE-OFFRE.
127300     MOVE WSS-ICONE-OFFRE TO ND-ICONE
127400* ND-LIBELLE RECOIT WSS-LIBEL-OFFRE.
127500     MOVE WSS-LIBEL-OFFRE TO ND-LIBELLE
127600* ND-NOTE RECOIT WSS-AFF-OFFRE.
127700     MOVE WSS-AFF-OFFRE TO ND-NOTE
127800* ND-POIDS RECOIT WSS-AFF-POIDS-OFFRE.
127900     MOVE WSS-AFF-POIDS-OFFRE TO ND-POIDS
128000*    BARRE CALCULEE CI-DESSUS, PUIS EDITION DE LA LIGNE.
128100     MOVE WSS-ZONE-BARRE TO ND-BARRE
128200* FS-DATA RECOIT LIG-NOTE-DIMENSION.
128300     MOVE LIG-NOTE-DIMENSION TO FS-DATA
128400*    EDITION DE LA LIGNE.
128500     WRITE FS-DATA
128600
128700*    NOTE 4/5 - VACANCE.
128800     COMPUTE WSS-BARRE-LONGUEUR = WSS-AFF-VACANCE / 5
128900*    ENCHAINEMENT DE PARAGRAPHE.
129000     PERFORM 0805-TRACER-BARRE THRU 0805-EXIT
129100* ND-ICONE RECOIT WSS-ICONE-VACANCE.
129200     MOVE WSS-ICONE-VACANCE TO ND-ICONE
129300* ND-LIBELLE RECOIT WSS-LIBEL-VACANCE.
129400     MOVE WSS-LIBEL-VACANCE TO ND-LIBELLE
129500* ND-NOTE RECOIT WSS-AFF-VACANCE.
129600     MOVE WSS-AFF-VACANCE TO ND-NOTE
129700* ND-POIDS RECOIT WSS-AFF-POIDS-VACAN.
129800     MOVE WSS-AFF-POIDS-VACAN TO ND-POIDS
129900*    BARRE CALCULEE CI-DESSUS, PUIS EDITION DE LA LIGNE.
130000     MOVE WSS-ZONE-BARRE TO ND-BARRE
130100* FS-DATA RECOIT LIG-NOTE-DIMENSION.
130200     MOVE LIG-NOTE-DIMENSION TO FS-DATA
130300*    SORTIE DE LA LIGNE EDITEE.
130400     WRITE FS-DATA
130500
130600*    NOTE 5/5 - EFFORT - DERNIERE DIMENSION DU BLOC 2.
130700     COMPUTE WSS-BARRE-LONGUEUR = WSS-AFF-EFFORT / 5
130800*    APPEL DU SOUS-PARAGRAPHE.
130900     PERFORM 0805-TRACER-BARRE THRU 0805-EXIT
131000* ND-ICONE RECOIT WSS-ICONE-EFFORT.
131100     MOVE WSS-ICONE-EFFORT TO ND-ICONE
131200* ND-LIBELLE RECOIT WSS-LIBEL-EFFORT.
131300     MOVE WSS-LIBEL-EFFORT TO ND-LIBELLE
131400* ND-NOTE RECOIT WSS-AFF-EFFORT.
131500     MOVE WSS-AFF-EFFORT TO ND-NOTE
131600* ND-POIDS RECOIT WSS-AFF-POIDS-EFFRT.
131700     MOVE WSS-AFF-POIDS-EFFRT TO ND-POIDS
131800*    BARRE CALCULEE CI-DESSUS, PUIS EDITION DE LA LIGNE.
131900     MOVE WSS-ZONE-BARRE TO ND-BARRE
132000* FS-DATA RECOIT LIG-NOTE-DIMENSION.
132100     MOVE LIG-NOTE-DIMENSION TO FS-DATA
132200*    EDITION DE LA LIGNE.
132300     WRITE FS-DATA
132400
132500*    BLOC 3 - BILAN : COMPOSITE ET GRADE LETTRE.
132600     MOVE SPACES TO FS-DATA
132700*    SORTIE DE LA LIGNE EDITEE.
132800     WRITE FS-DATA
132900* FS-DATA RECOIT LIG-ENTETE-BILAN.
133000     MOVE LIG-ENTETE-BILAN TO FS-DATA
133100*    SORTIE DE LA LIGNE EDITEE.
133200     WRITE FS-DATA
133300*    COMPOSITE SUR 100, CALCULE EN 0700.
133400     MOVE WSS-COMPOSITE TO CMP-VALEUR
133500* FS-DATA RECOIT LIG-COMPOSITE.
133600     MOVE LIG-COMPOSITE TO FS-DATA
133700*    SORTIE DE LA LIGNE EDITEE.
133800     WRITE FS-DATA
133900*    GRADE LETTRE LONG, CALCULE EN 0750.
134000     MOVE WSS-NOTE-LETTRE TO GRD-VALEUR
134100* FS-DATA RECOIT LIG-GRADE.
134200     MOVE LIG-GRADE TO FS-DATA
134300*    SORTIE DE LA LIGNE EDITEE.
134400     WRITE FS-DATA
134500
134600*    BLOC 4 - TEXTE DE CONSEIL D'INVESTISSEMENT (REGLE 9).
134700     MOVE SPACES TO FS-DATA
134800*    EDITION DE LA LIGNE.
134900     WRITE FS-DATA
135000* FS-DATA RECOIT LIG-ENTETE-CONSEIL.
135100     MOVE LIG-ENTETE-CONSEIL TO FS-DATA
135200*    EDITION DE LA LIGNE.
135300     WRITE FS-DATA
135400*    TEXTE LONG CALCULE EN 0760 (MEME BANDE QUE LE GRADE).
135500     MOVE WSS-CONSEIL TO CNS-TEXTE
135600* FS-DATA RECOIT LIG-CONSEIL.
135700     MOVE LIG-CONSEIL TO FS-DATA
135800*    EDITION DE LA LIGNE.
135900     WRITE FS-DATA
136000
136100*    BLOC 5 - ALERTES SUR LES DIMENSIONS FAIBLES (REGLE 10), PUIS
136200*    SEPARATEUR DE FIN D'ARTICLE AVANT LE SECTEUR SUIVANT.
136300     PERFORM 0810-IMPRIMER-ALERTES THRU 0810-EXIT
136400* FS-DATA RECOIT LIG-SEPARATEUR.
136500     MOVE LIG-SEPARATEUR TO FS-DATA
136600*    EDITION DE LA LIGNE.
136700     WRITE FS-DATA
136800     .
136900 0800-EXIT.
137000     EXIT.
137100
137200*    TRACE DE LA BARRE (1 '=' TOUS LES 5 POINTS - REGLE REPORT) -
137300*    BOUCLE SUR LES 20 CASES DE WSS-ZONE-BARRE, CHAQUE CASE
137400*    REMPLIE
137500*    AU PASSAGE PAR 0806 SELON SA POSITION PAR RAPPORT A LA
137600*    LONGUEUR CALCULEE EN 0800.
137700 0805-TRACER-BARRE.
137800*    ENCHAINEMENT DE PARAGRAPHE.
137900     PERFORM 0806-TRACER-UNE-CASE
138000         VARYING WSS-IDX-BARRE FROM 1 BY 1
138100         UNTIL WSS-IDX-BARRE > 20
138200     .
138300 0805-EXIT.
138400     EXIT.
138500
138600*    UNE CASE DE LA BARRE : '=' SI ON EST ENCORE DANS LA LONGUEUR
138700*    CALCULEE, ESPACE SINON (LA BARRE EST TOUJOURS DE 20 CASES,
138800*    PLEINES OU VIDES, POUR QUE LES LIGNES S'ALIGNENT).
138900 0806-TRACER-UNE-CASE.
139000*    TEST DE LA CONDITION.
139100     IF WSS-IDX-BARRE <= WSS-BARRE-LONGUEUR
139200* WSS-BARRE-CASE(WSS-IDX-BARRE) RECOIT '='.
139300         MOVE '=' TO WSS-BARRE-CASE(WSS-IDX-BARRE)
139400     ELSE
139500* WSS-BARRE-CASE(WSS-IDX-BARRE) RECOIT SPACE.
139600         MOVE SPACE TO WSS-BARRE-CASE(WSS-IDX-BARRE)
139700     END-IF
139800     .
139900 0806-EXIT.
140000     EXIT.
140100
140200*-----------------------------------------------------------------
140300*    REGLE 10 - DIMENSIONS FAIBLES (NOTE < 60) A SIGNALER
140400*-----------------------------------------------------------------
140500 0810-IMPRIMER-ALERTES.
140600*    ON N'IMPRIME LE BLOC D'ALERTE QUE SI AU MOINS UNE DES CINQ
140700*    NOTES ARRONDIES EST EN-DESSOUS DU SEUIL - SECTEUR SANS POINT
140800*    FAIBLE = PAS DE BLOC DU TOUT (RAPPORT PLUS COURT ET PLUS
140900*    LISIBLE).
141000     IF WSS-AFF-CROISSANCE < 60 OR WSS-AFF-RENDEMENT < 60
141100        OR WSS-AFF-OFFRE < 60 OR WSS-AFF-VACANCE < 60
141200        OR WSS-AFF-EFFORT < 60
141300* FS-DATA RECOIT SPACES.
141400         MOVE SPACES TO FS-DATA
141500*        EDITION DE LA LIGNE.
141600         WRITE FS-DATA
141700* FS-DATA RECOIT LIG-ENTETE-ALERTE.
141800         MOVE LIG-ENTETE-ALERTE TO FS-DATA
141900*        EDITION DE LA LIGNE.
142000         WRITE FS-DATA
142100*        UNE LIGNE D'ALERTE PAR DIMENSION FAIBLE, DANS L'ORDRE
142200*        FIXE DU BAREME - LES DIMENSIONS AU-DESSUS DU SEUIL SONT
142300*        TUES (PAS DE LIGNE IMPRIMEE POUR ELLES).
142400*        CROISSANCE.
142500         IF WSS-AFF-CROISSANCE < 60
142600*            SEUIL DEPASSE - LIBELLE ET NOTE REPRIS POUR LA LIGNE.
142700             MOVE WSS-LIBEL-CROISSANCE TO ALR-LIBELLE
142800* ALR-NOTE RECOIT WSS-AFF-CROISSANCE.
142900             MOVE WSS-AFF-CROISSANCE TO ALR-NOTE
143000* FS-DATA RECOIT LIG-ALERTE-DETAIL.
143100             MOVE LIG-ALERTE-DETAIL TO FS-DATA
143200*            SORTIE DE LA LIGNE EDITEE.
143300             WRITE FS-DATA
143400         END-IF
143500*        RENDEMENT.
143600         IF WSS-AFF-RENDEMENT < 60
143700*            SEUIL DEPASSE - LIBELLE ET NOTE REPRIS POUR LA LIGNE.
143800             MOVE WSS-LIBEL-RENDEMENT TO ALR-LIBELLE
143900* ALR-NOTE RECOIT WSS-AFF-RENDEMENT.
144000             MOVE WSS-AFF-RENDEMENT TO ALR-NOTE
144100* FS-DATA RECOIT LIG-ALERTE-DETAIL.
144200             MOVE LIG-ALERTE-DETAIL TO FS-DATA
144300*            EDITION DE LA LIGNE.
144400             WRITE FS-DATA
144500         END-IF
144600*        OFFRE.
144700         IF WSS-AFF-OFFRE < 60
144800*            SEUIL DEPASSE - LIBELLE ET NOTE REPRIS POUR LA LIGNE.
144900             MOVE WSS-LIBEL-OFFRE TO ALR-LIBELLE
145000* ALR-NOTE RECOIT WSS-AFF-OFFRE.
145100             MOVE WSS-AFF-OFFRE TO ALR-NOTE
145200* FS-DATA RECOIT LIG-ALERTE-DETAIL.
145300             MOVE LIG-ALERTE-DETAIL TO FS-DATA
145400*            SORTIE DE LA LIGNE EDITEE.
145500             WRITE FS-DATA
145600         END-IF
145700*        VACANCE.
145800         IF WSS-AFF-VACANCE < 60
145900*            SEUIL DEPASSE - LIBELLE ET NOTE REPRIS POUR LA LIGNE.
146000             MOVE WSS-LIBEL-VACANCE TO ALR-LIBELLE
146100* ALR-NOTE RECOIT WSS-AFF-VACANCE.
146200             MOVE WSS-AFF-VACANCE TO ALR-NOTE
146300* FS-DATA RECOIT LIG-ALERTE-DETAIL.
146400             MOVE LIG-ALERTE-DETAIL TO FS-DATA
146500*            EDITION DE LA LIGNE.
146600             WRITE FS-DATA
146700         END-IF
146800*        EFFORT - DERNIERE DIMENSION CONTROLEE.
146900         IF WSS-AFF-EFFORT < 60
147000*            SEUIL DEPASSE - LIBELLE ET NOTE REPRIS POUR LA LIGNE.
147100             MOVE WSS-LIBEL-EFFORT TO ALR-LIBELLE
147200* ALR-NOTE RECOIT WSS-AFF-EFFORT.
147300             MOVE WSS-AFF-EFFORT TO ALR-NOTE
147400* FS-DATA RECOIT LIG-ALERTE-DETAIL.
147500             MOVE LIG-ALERTE-DETAIL TO FS-DATA
147600*            SORTIE DE LA LIGNE EDITEE.
147700             WRITE FS-DATA
147800         END-IF
147900     END-IF
148000     .
148100 0810-EXIT.
148200     EXIT.
148300
148400*-----------------------------------------------------------------
148500*    ACCUMULATION DU RESULTAT DANS LA TABLE DE TRAVAIL
148600*    CHAQUE SECTEUR TRAITE AJOUTE UNE LIGNE A LA TABLE (MAX 100 -
148700*    PAS DE CONTROLE DE DEBORDEMENT ICI, LE VOLUME DU FICHIER
148800*    D'ENTREE EST CONNU ET MAITRISE PAR LE BUREAU D'ETUDES).
148900*-----------------------------------------------------------------
149000 0900-ACCUMULER-RESULTAT.
149100*    NOUVELLE LIGNE DE TABLE - L'INDICE SERT AUSSI DE COMPTEUR DE
149200*    SECTEURS TRAITES (REPRIS PLUS LOIN PAR 1150).
149300     ADD 1 TO WSS-NB-SECTEURS
149400*    NOM DU SECTEUR.
149500     MOVE E-Secteur-Nom TO T-NOM(WSS-NB-SECTEURS)
149600*    NOTE COMPOSITE - CLE DE TRI DE 1020.
149700     MOVE WSS-COMPOSITE TO T-COMPOSITE(WSS-NB-SECTEURS)
149800*    LIBELLE DE GRADE LONG (POUR LA COLONNE GRADE DU COMPARATIF).
149900     MOVE WSS-NOTE-LETTRE TO T-NOTE-LETTRE(WSS-NB-SECTEURS)
150000*    CODE DE GRADE D'UNE LETTRE (POUR LE CUMUL DE 1120).
150100     MOVE WSS-NOTE-CODE TO T-NOTE-CODE(WSS-NB-SECTEURS)
150200*    LES CINQ NOTES ARRONDIES, MEME ORDRE QUE LE RAPPORT DETAIL.
150300     MOVE WSS-AFF-CROISSANCE TO T-NOTE-CROISSANCE(WSS-NB-SECTEURS)
150400* T-NOTE-RENDEMENT(WSS-NB-SECTEURS) RECOIT WSS-AFF-RENDEMENT.
150500     MOVE WSS-AFF-RENDEMENT TO T-NOTE-RENDEMENT(WSS-NB-SECTEURS)
150600* T-NOTE-OFFRE(WSS-NB-SECTEURS) RECOIT WSS-AFF-OFFRE.
150700     MOVE WSS-AFF-OFFRE TO T-NOTE-OFFRE(WSS-NB-SECTEURS)
150800* T-NOTE-VACANCE(WSS-NB-SECTEURS) RECOIT WSS-AFF-VACANCE.
150900     MOVE WSS-AFF-VACANCE TO T-NOTE-VACANCE(WSS-NB-SECTEURS)
151000* T-NOTE-EFFORT(WSS-NB-SECTEURS) RECOIT WSS-AFF-EFFORT.
151100     MOVE WSS-AFF-EFFORT TO T-NOTE-EFFORT(WSS-NB-SECTEURS)
151200     .
151300 0900-EXIT.
151400     EXIT.
151500
151600*-----------------------------------------------------------------
151700*    TRI A BULLE STABLE, NOTE COMPOSITE DECROISSANTE (REGLE
151800*    "MULTI-AREA COMPARISON" - LES EGALITES GARDENT L'ORDRE
151900*    D'ENTREE - VOIR INCIDENT 94-07).
152000*-----------------------------------------------------------------
152100*    PILOTE DU TRI : WSS-I COMPTE LES PASSES (N-1 PASSES SUFFISENT
152200*    POUR UNE TABLE DE N LIGNES). CHAQUE PASSE FAIT REMONTER LE
152300*    PLUS PETIT COMPOSITE RESTANT VERS LA FIN (TRI A BULLE
152400*    CLASSIQUE, DESCENDANT).
152500 1000-TRIER-TABLE-RESULTATS.
152600*    APPEL DU SOUS-PARAGRAPHE.
152700     PERFORM 1010-PASSE-TRI
152800         VARYING WSS-I FROM 1 BY 1 UNTIL WSS-I > WSS-NB-SECTEURS
152900     .
153000 1000-EXIT.
153100     EXIT.
153200
153300*    UNE PASSE COMPLETE : COMPARE CHAQUE PAIRE ADJACENTE JUSQU'A
153400*    LA
153500*    ZONE DEJA TRIEE EN FIN DE TABLE (WSS-NB-SECTEURS - WSS-I).
153600 1010-PASSE-TRI.
153700*    ENCHAINEMENT DE PARAGRAPHE.
153800     PERFORM 1020-COMPARER-PAIRE
153900         VARYING WSS-J FROM 1 BY 1
154000         UNTIL WSS-J > (WSS-NB-SECTEURS - WSS-I)
154100     .
154200 1010-EXIT.
154300     EXIT.
154400
154500*    ECHANGE SI LA PAIRE EST DANS LE MAUVAIS ORDRE (COMPOSITE DU
154600*    RANG J PLUS PETIT QUE CELUI DU RANG J+1 - ON VEUT
154700*    DECROISSANT).
154800*    A EGALITE (NI < NI >), ON NE TOUCHE PAS A LA PAIRE : C'EST CE
154900*    QUI REND LE TRI STABLE ET GARDE L'ORDRE D'ENTREE EN CAS D'EX-
155000*    AEQUO (VOIR INCIDENT 94-07 - UN TRI INSTABLE AVAIT MELANGE
155100*    DEUX SECTEURS A COMPOSITE IDENTIQUE D'UN RUN A L'AUTRE).
155200 1020-COMPARER-PAIRE.
155300*    TEST DE LA CONDITION.
155400     IF T-COMPOSITE(WSS-J) < T-COMPOSITE(WSS-J + 1)
155500*        ENCHAINEMENT DE PARAGRAPHE.
155600         PERFORM 1030-ECHANGER-LIGNES THRU 1030-EXIT
155700     END-IF
155800     .
155900 1020-EXIT.
156000     EXIT.
156100
156200*    ECHANGE DE GROUPE VIA LA ZONE TAMPON WSS-LIGNE-TEMP (MEME
156300*    GABARIT QUE T-LIGNE-SECTEUR, FILLER INCLUS) - UN SEUL MOVE DE
156400*    GROUPE PAR SENS, PAS DE MOVE CHAMP PAR CHAMP.
156500 1030-ECHANGER-LIGNES.
156600* WSS-LIGNE-TEMP RECOIT T-LIGNE-SECTEUR(WSS-J).
156700     MOVE T-LIGNE-SECTEUR(WSS-J) TO WSS-LIGNE-TEMP
156800*    RECOPIE DE ZONE.
156900     MOVE T-LIGNE-SECTEUR(WSS-J + 1) TO T-LIGNE-SECTEUR(WSS-J)
157000* T-LIGNE-SECTEUR(WSS-J RECOIT WSS-LIGNE-TEMP.
157100     MOVE WSS-LIGNE-TEMP TO T-LIGNE-SECTEUR(WSS-J + 1)
157200     .
157300 1030-EXIT.
157400     EXIT.
157500
157600*-----------------------------------------------------------------
157700*    RAPPORT COMPARATIF MULTI-SECTEURS (TRIE)
157800*-----------------------------------------------------------------
157900 1100-IMPRIMER-COMPARATIF.
158000*    BANDEAU DE TITRE DU COMPARATIF, PUIS UNE LIGNE PAR SECTEUR
158100*    DANS L'ORDRE DEJA TRIE PAR 1000 (LE MEILLEUR COMPOSITE EN
158200*    TETE).
158300     MOVE SPACES TO FS-DATA
158400*    SORTIE DE LA LIGNE EDITEE.
158500     WRITE FS-DATA
158600*    FILET - TITRE - FILET.
158700     MOVE LIG-SEPARATEUR TO FS-DATA
158800*    EDITION DE LA LIGNE.
158900     WRITE FS-DATA
159000* FS-DATA RECOIT LIG-COMPARATIF-TITRE.
159100     MOVE LIG-COMPARATIF-TITRE TO FS-DATA
159200*    EDITION DE LA LIGNE.
159300     WRITE FS-DATA
159400* FS-DATA RECOIT LIG-SEPARATEUR.
159500     MOVE LIG-SEPARATEUR TO FS-DATA
159600*    EDITION DE LA LIGNE.
159700     WRITE FS-DATA
159800*    ENTETE DE COLONNES PUIS LE CORPS, UNE LIGNE PAR SECTEUR.
159900     MOVE LIG-COMPARATIF-ENTETE TO FS-DATA
160000*    SORTIE DE LA LIGNE EDITEE.
160100     WRITE FS-DATA
160200*    APPEL DU SOUS-PARAGRAPHE.
160300     PERFORM 1110-IMPRIMER-LIGNE-COMPARATIF
160400         VARYING WSS-IDX-IMPR FROM 1 BY 1
160500         UNTIL WSS-IDX-IMPR > WSS-NB-SECTEURS
160600     .
160700 1100-EXIT.
160800     EXIT.
160900
161000*    UNE LIGNE DU COMPARATIF : NOM, COMPOSITE, GRADE ET LES CINQ
161100*    NOTES DE DIMENSION (MEME ORDRE QUE LE RAPPORT DETAIL), PUIS
161200*    CUMUL DU GRADE POUR LES TOTAUX DE PIED (1120).
161300 1110-IMPRIMER-LIGNE-COMPARATIF.
161400*    NOM ET COMPOSITE DU SECTEUR AU RANG WSS-IDX-IMPR DE LA TABLE
161500*    DEJA TRIEE.
161600     MOVE T-NOM(WSS-IDX-IMPR) TO CMP-NOM
161700* CMP-COMP RECOIT T-COMPOSITE(WSS-IDX-IMPR).
161800     MOVE T-COMPOSITE(WSS-IDX-IMPR) TO CMP-COMP
161900*    LIBELLE DE GRADE.
162000     MOVE T-NOTE-LETTRE(WSS-IDX-IMPR) TO CMP-GRADE
162100*    LES CINQ NOTES DE DIMENSION, MEME ORDRE QUE LE RAPPORT
162200*    DETAIL.
162300     MOVE T-NOTE-CROISSANCE(WSS-IDX-IMPR) TO CMP-POPGR
162400* CMP-YIELD RECOIT T-NOTE-RENDEMENT(WSS-IDX-IMPR).
162500     MOVE T-NOTE-RENDEMENT(WSS-IDX-IMPR) TO CMP-YIELD
162600* CMP-SUPPL RECOIT T-NOTE-OFFRE(WSS-IDX-IMPR).
162700     MOVE T-NOTE-OFFRE(WSS-IDX-IMPR) TO CMP-SUPPL
162800* CMP-VACAN RECOIT T-NOTE-VACANCE(WSS-IDX-IMPR).
162900     MOVE T-NOTE-VACANCE(WSS-IDX-IMPR) TO CMP-VACAN
163000* CMP-MORTG RECOIT T-NOTE-EFFORT(WSS-IDX-IMPR).
163100     MOVE T-NOTE-EFFORT(WSS-IDX-IMPR) TO CMP-MORTG
163200*    EDITION DE LA LIGNE PUIS CUMUL DU GRADE POUR LE PIED DE PAGE.
163300     MOVE LIG-COMPARATIF-LIGNE TO FS-DATA
163400*    EDITION DE LA LIGNE.
163500     WRITE FS-DATA
163600*    ENCHAINEMENT DE PARAGRAPHE.
163700     PERFORM 1120-CUMULER-GRADE THRU 1120-EXIT
163800     .
163900 1110-EXIT.
164000     EXIT.
164100
164200*    CUMUL PAR BANDE DE GRADE (REGLE 5 DU BATCH FLOW) - LES CINQ
164300*    COMPTEURS WSS-CTRL-GRADE-* SONT IMPRIMES PLUS LOIN PAR 1150
164400*    VIA LEUR VUE TABLE WSS-CTRL-GRADES-TAB.
164500 1120-CUMULER-GRADE.
164600*    AIGUILLAGE SELON LA VALEUR.
164700     EVALUATE T-NOTE-CODE(WSS-IDX-IMPR)
164800         WHEN 'S'
164900*            CUMUL DU COMPTEUR.
165000             ADD 1 TO WSS-CTRL-GRADE-S
165100         WHEN 'A'
165200*            INCREMENTATION DU COMPTEUR.
165300             ADD 1 TO WSS-CTRL-GRADE-A
165400         WHEN 'B'
165500*            CUMUL DU COMPTEUR.
165600             ADD 1 TO WSS-CTRL-GRADE-B
165700         WHEN 'C'
165800*            INCREMENTATION DU COMPTEUR.
165900             ADD 1 TO WSS-CTRL-GRADE-C
166000         WHEN OTHER
166100*            CUMUL DU COMPTEUR.
166200             ADD 1 TO WSS-CTRL-GRADE-D
166300     END-EVALUATE
166400     .
166500 1120-EXIT.
166600     EXIT.
166700
166800*-----------------------------------------------------------------
166900*    TOTAUX DE CONTROLE EN PIED DE COMPARATIF (REGLE 5)
167000*-----------------------------------------------------------------
167100 1150-IMPRIMER-TOTAUX.
167200*    NOMBRE TOTAL DE SECTEURS TRAITES, PUIS LE DETAIL PAR GRADE
167300*    (BOUCLE DE 5 SUR LA VUE TABLE DES COMPTEURS ET DES LETTRES).
167400     MOVE SPACES TO FS-DATA
167500*    EDITION DE LA LIGNE.
167600     WRITE FS-DATA
167700* TOT-NB-SECTEURS RECOIT WSS-NB-SECTEURS.
167800     MOVE WSS-NB-SECTEURS TO TOT-NB-SECTEURS
167900* FS-DATA RECOIT LIG-TOTAL-SECTEURS.
168000     MOVE LIG-TOTAL-SECTEURS TO FS-DATA
168100*    SORTIE DE LA LIGNE EDITEE.
168200     WRITE FS-DATA
168300*    APPEL DU SOUS-PARAGRAPHE.
168400     PERFORM 1160-IMPRIMER-UNE-LIGNE-GRADE
168500         VARYING WSS-IDX-GRD FROM 1 BY 1 UNTIL WSS-IDX-GRD > 5
168600* FS-DATA RECOIT LIG-SEPARATEUR.
168700     MOVE LIG-SEPARATEUR TO FS-DATA
168800*    EDITION DE LA LIGNE.
168900     WRITE FS-DATA
169000     .
169100 1150-EXIT.
169200     EXIT.
169300
169400*    UNE LIGNE DE TOTAL PAR GRADE - LA LETTRE VIENT DE LA VUE
169500*    TABLE
169600*    WSS-GRADE-LETTRES-TAB, LE COMPTE DE WSS-CTRL-GRADES-TAB, TOUS
169700*    DEUX INDEXES PAR WSS-IDX-GRD (MEME ORDRE S/A/B/C/D).
169800 1160-IMPRIMER-UNE-LIGNE-GRADE.
169900* LGR-LETTRE RECOIT WSS-LETTRE(WSS-IDX-GRD).
170000     MOVE WSS-LETTRE(WSS-IDX-GRD) TO LGR-LETTRE
170100* LGR-COMPTE RECOIT WSS-CPT-GRADE(WSS-IDX-GRD).
170200     MOVE WSS-CPT-GRADE(WSS-IDX-GRD) TO LGR-COMPTE
170300* FS-DATA RECOIT LIG-TOTAL-GRADE.
170400     MOVE LIG-TOTAL-GRADE TO FS-DATA
170500*    EDITION DE LA LIGNE.
170600     WRITE FS-DATA
170700     .
170800 1160-EXIT.
170900     EXIT.
171000
171100*****************************************************************
171200*    FIN DE TRAITEMENT - FICHIERS DEJA FERMES PAR 9000 (APPELE
171300*    DEPUIS 0100 AVANT CE PARAGRAPHE).
171400*****************************************************************
171500 9999-FIN-PGM.
171600*    FIN DU PROGRAMME.
171700     STOP RUN.
171800*****************************************************************
